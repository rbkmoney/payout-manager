000100* PAYOUT MANAGER BATCH SUITE
000110* PYOLGSR  --  LEDGER POSTING ENGINE SUBPROGRAM
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID. PYOLGSR.
000140       AUTHOR. R F SANTOS.
000150       INSTALLATION. SETTLEMENT SYSTEMS -- BATCH ACCOUNTING GROUP.
000160       DATE-WRITTEN. 01/06/1983.
000170       DATE-COMPILED.
000180       SECURITY. UNCLASSIFIED -- INTERNAL ACCOUNTING USE ONLY.
000190*****************************************************************
000200* PYOLGSR IS CALLED BY PYOCRSR/PYOCFSR/PYOCNSR TO HOLD, COMMIT,
000210* ROLLBACK OR REVERT A PAYOUT'S LEDGER POSTINGS, AND TO CHECK A
000220* SETTLEMENT ACCOUNT'S BALANCE.  IT IS THE SOLE OWNER OF
000230* CASHFLOW-POSTING-FILE AND LEDGER-BALANCE-FILE -- NO OTHER
000240* PROGRAM IN THE SUITE OPENS EITHER ONE.  WORKING-STORAGE
000250* SURVIVES FROM CALL TO CALL WITHIN ONE RUN UNIT, SO THE FILES
000260* ARE OPENED ONCE ON THE FIRST CALL AND STAY OPEN UNTIL THE
000270* CALLING PROGRAM EXPLICITLY ASKS FOR CLOSE AT END OF RUN.  THIS
000280* KEEPS THE LOOK-IT-UP-THEN-ACT SHAPE THE OLDER SETTLEMENT
000290* BATCHES USED, ONLY AS A PLAIN SUBPROGRAM CALL INSTEAD OF A
000300* SEPARATE STEP, SINCE THE WHOLE SUITE RUNS IN ONE BATCH STEP.
000310*-----------------------------------------------------------------
000320* CHANGE LOG
000330*-----------------------------------------------------------------
000340* 1983-01-06  TJR   ORIG CODED                           WO-0077
000350* 2009-04-09  RFS   REWRITTEN FOR PAYOUT MGR -- HOLD,
000360*                    COMMIT, ROLLBACK ONLY, NO REVERT YET WO-4412
000370* 2009-11-02  RFS   ADDED BALCHK OPERATION FOR CREATE
000380*                    FLOW'S BALANCE GUARD               WO-4455
000390* 1998-11-30  JCK   Y2K REVIEW -- NO DATE ARITHMETIC IN
000400*                    THIS PROGRAM, NO CHANGE REQUIRED    WO-3010
000410* 2012-02-20  LMT   ADDED PROVIDER-SETTLEMENT TO THE
000420*                    ACCT TYPE TABLE, SEE CFPOST         WO-5390
000430* 2014-05-30  DWK   ADDED REVERT OP FOR CANCEL-AFTER-
000440*                    CONFIRM FLOW                        WO-5801
000450* 2015-10-02  LMT   GATHER LOOP REWRITTEN AROUND THE
000460*                    NEW CFP-KEY START/READ NEXT, WAS
000470*                    A FULL SEQUENTIAL SCAN             WO-5640
000480* 2016-03-09  LMT   CLOSE OP ADDED -- EACH DRIVER MUST
000490*                    CALL US BEFORE STOP RUN OR OUR
000500*                    FILES NEVER GET CLOSED              WO-5849
000510* 2019-03-22  RFS   GATHER TABLE WIDENED TO 200 ENTRIES
000520*                    TO MATCH PYOCRSR'S LINE TABLE       WO-6110
000530*-----------------------------------------------------------------
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SOURCE-COMPUTER. IBM-370.
000570       OBJECT-COMPUTER. IBM-370.
000580       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610       SELECT CASHFLOW-POSTING-FILE ASSIGN TO "CFPOST"
000620           ORGANIZATION INDEXED
000630           ACCESS DYNAMIC
000640           RECORD KEY CFP-KEY
000650           STATUS FILE-STATUS-CFP.
000660       SELECT LEDGER-BALANCE-FILE ASSIGN TO "LDGBAL"
000670           ORGANIZATION INDEXED
000680           ACCESS DYNAMIC
000690           RECORD KEY LDB-ACCOUNT-ID
000700           STATUS FILE-STATUS-LDB.
000710       DATA DIVISION.
000720       FILE SECTION.
000730       FD  CASHFLOW-POSTING-FILE; RECORD 464.
000740       COPY CFPOST.
000750       FD  LEDGER-BALANCE-FILE; RECORD 93.
000760       COPY LDGBAL.
000770       WORKING-STORAGE SECTION.
000780*****************************************************************
000790* STANDALONE LIMIT -- SIZES WG-ENTRY/WL-LINE-ENTRY, SAME 200-ROW
000800* CAP THE CALLING DRIVERS USE FOR THEIR OWN LINE TABLES.
000810*****************************************************************
000820       77  WS-MAX-GATHER-ENTRIES       PIC S9(4) COMP VALUE 200.
000830*****************************************************************
000840* FILE STATUS BYTES.
000850*****************************************************************
000860       01  FILE-STATUS-CFP.
000870           05  STATUS-1    PIC X.
000880           05  STATUS-2    PIC X.
000890       01  FILE-STATUS-LDB.
000900           05  STATUS-1    PIC X.
000910           05  STATUS-2    PIC X.
000920*****************************************************************
000930* RUN SWITCHES -- WS-FIRST-CALL-SW SURVIVES ACROSS CALLS SO THE
000940* FILES OPEN EXACTLY ONCE, NOT ONCE PER OPERATION.
000950*****************************************************************
000960       01  WS-SWITCHES.
000970           05  WS-FIRST-CALL-SW       PIC X VALUE 'Y'.
000980               88  FIRST-CALL             VALUE 'Y'.
000990           05  WS-EOF-GATHER-SW       PIC X VALUE 'N'.
001000               88  EOF-GATHER              VALUE 'Y'.
001010           05  WS-ABORT-SW            PIC X VALUE 'N'.
001020               88  OPERATION-ABORTED       VALUE 'Y'.
001030           05  WS-BAL-FOUND-SW        PIC X VALUE 'N'.
001040               88  BALANCE-ROW-FOUND       VALUE 'Y'.
001050           05  WS-TYPE-FOUND-SW       PIC X VALUE 'N'.
001060               88  TYPE-FOUND              VALUE 'Y'.
001070           05  WS-REVERT-DESC-SW      PIC X VALUE 'N'.
001080               88  REVERT-DESCRIPTION-MODE VALUE 'Y'.
001090*****************************************************************
001100* RUN COUNTERS -- ALL BINARY PER SHOP STANDARD FOR COUNTERS AND
001110* SUBSCRIPTS.
001120*****************************************************************
001130       01  WS-COUNTERS.
001140           05  WC-SUB                 PIC S9(4) COMP.
001150           05  WC-AT-SUB              PIC S9(4) COMP.
001160           05  WC-GATHER-SUB          PIC S9(4) COMP.
001170           05  WC-OUTER-SUB           PIC S9(4) COMP.
001180           05  WC-INNER-SUB           PIC S9(4) COMP.
001190           05  WC-LOW-SUB             PIC S9(4) COMP.
001200           05  WC-GATHER-COUNT        PIC S9(4) COMP.
001210       01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS.
001220           05  WC-ENTRY               PIC S9(4) COMP
001230                           OCCURS 7 TIMES.
001240       01  WS-NEXT-SEQ                PIC S9(9) COMP.
001250       01  WS-WRITE-BATCH-ID          PIC S9(9) COMP.
001260*****************************************************************
001270* ACCOUNT-TYPE CHECK AND DESCRIPTION-BUILD WORK AREAS.
001280*****************************************************************
001290       01  WS-CHECK-ACCOUNT-TYPE      PIC X(20).
001300       01  WS-BUILT-DESCRIPTION       PIC X(256).
001310       01  WS-LINE-DESCRIPTION        PIC X(256).
001320*****************************************************************
001330* PLAN-ID WORK AREA -- BUSINESS RULE 9.  REVERT DERIVES BOTH THE
001340* SOURCE PLAN (WHAT WAS HELD) AND THE TARGET PLAN (WHERE THE
001350* MIRROR BATCH LANDS) ITSELF, SINCE THE CALLER ONLY KNOWS THE
001360* PAYOUT-ID FOR A REVERT.
001370*****************************************************************
001380       01  WS-SOURCE-PLAN-ID          PIC X(48).
001390       01  WS-TARGET-PLAN-ID          PIC X(48).
001400       01  WS-TARGET-PLAN-PARTS REDEFINES WS-TARGET-PLAN-ID.
001410           05  WS-TP-PREFIX           PIC X(14).
001420           05  WS-TP-PAYOUT-ID        PIC X(34).
001430*****************************************************************
001440* GATHER TABLE -- ALL OF A PLAN'S POSTINGS, READ OFF
001450* CASHFLOW-POSTING-FILE BY 710-GATHER-SOURCE-PLAN, SORTED
001460* ASCENDING BY BATCH-ID (RULE 12) BEFORE ROLLBACK OR REVERT ACTS
001470* ON THEM.  SIZED TO MATCH THE CALLER'S LINE TABLE.
001480*****************************************************************
001490       01  WS-GATHER-TABLE.
001500           05  WG-ENTRY OCCURS 200 TIMES
001510                   INDEXED BY WG-IDX.
001520               10  WG-BATCH-ID            PIC S9(9) COMP.
001530               10  WG-FROM-ACCOUNT-ID     PIC 9(9).
001540               10  WG-FROM-ACCOUNT-TYPE   PIC X(20).
001550               10  WG-TO-ACCOUNT-ID       PIC 9(9).
001560               10  WG-TO-ACCOUNT-TYPE     PIC X(20).
001570               10  WG-AMOUNT              PIC 9(15)V9(2).
001580               10  WG-CURRENCY-CODE       PIC X(3).
001590       01  WS-GATHER-TABLE-ALT REDEFINES WS-GATHER-TABLE.
001600           05  WG-RAW-ENTRY PIC X(82) OCCURS 200 TIMES.
001610       01  WS-GATHER-SWAP.
001620           05  WGS-BATCH-ID            PIC S9(9) COMP.
001630           05  WGS-FROM-ACCOUNT-ID     PIC 9(9).
001640           05  WGS-FROM-ACCOUNT-TYPE   PIC X(20).
001650           05  WGS-TO-ACCOUNT-ID       PIC 9(9).
001660           05  WGS-TO-ACCOUNT-TYPE     PIC X(20).
001670           05  WGS-AMOUNT              PIC 9(15)V9(2).
001680           05  WGS-CURRENCY-CODE       PIC X(3).
001690*****************************************************************
001700* LINKAGE WORK AREA -- FIELD-FOR-FIELD THE SAME SHAPE AS THE
001710* CALLER'S WS-LEDGER-CALL-AREA / WS-LEDGER-LINE-TABLE (PYOCRSR,
001720* PYOCFSR, PYOCNSR).  NOT KEPT IN A COPYBOOK SINCE IT IS THE
001730* CALL INTERFACE, NOT A FILE RECORD.
001740*****************************************************************
001750       LINKAGE SECTION.
001760       01  WS-LEDGER-CALL-AREA.
001770           05  WL-OPERATION           PIC X(8).
001780               88  LDG-OP-HOLD          VALUE 'HOLD'.
001790               88  LDG-OP-COMMIT        VALUE 'COMMIT'.
001800               88  LDG-OP-ROLLBACK      VALUE 'ROLLBACK'.
001810               88  LDG-OP-REVERT        VALUE 'REVERT'.
001820               88  LDG-OP-BALCHK        VALUE 'BALCHK'.
001830               88  LDG-OP-CLOSE         VALUE 'CLOSE'.
001840           05  WL-PAYOUT-ID            PIC X(36).
001850           05  WL-PLAN-ID              PIC X(48).
001860           05  WL-ACCOUNT-ID           PIC 9(9).
001870           05  WL-BALANCE-NEGATIVE     PIC X VALUE 'N'.
001880               88  WL-BAL-NEGATIVE         VALUE 'Y'.
001890           05  WL-LINE-COUNT           PIC S9(4) COMP.
001900           05  WL-RETURN-CODE          PIC S9(4) COMP.
001910               88  LDG-OK               VALUE ZERO.
001920               88  LDG-NOT-FOUND        VALUE 1.
001930               88  LDG-BAD-ACCT-TYPE    VALUE 2.
001940       01  WS-LEDGER-LINE-TABLE.
001950           05  WL-LINE-ENTRY OCCURS 200 TIMES
001960                   INDEXED BY WL-LINE-IDX.
001970               10  WL-LN-TYPE             PIC X(20).
001980               10  WL-LN-SRC-ACCOUNT-ID   PIC 9(9).
001990               10  WL-LN-SRC-ACCOUNT-TYPE PIC X(20).
002000               10  WL-LN-DST-ACCOUNT-ID   PIC 9(9).
002010               10  WL-LN-DST-ACCOUNT-TYPE PIC X(20).
002020               10  WL-LN-VOLUME-AMOUNT    PIC 9(15)V9(2).
002030               10  WL-LN-VOLUME-CURRENCY  PIC X(3).
002040               10  WL-LN-DETAILS          PIC X(256).
002050       PROCEDURE DIVISION USING WS-LEDGER-CALL-AREA
002060               WS-LEDGER-LINE-TABLE.
002070*****************************************************************
002080* 000-DISPATCH -- EVERY CALL COMES IN HERE.  FILES OPEN ONCE ON
002090* THE FIRST CALL AND STAY OPEN, SERVING EVERY REQUEST FOR THE
002100* REST OF THE RUN UNIT.  THE SHOP DOES NOT USE EVALUATE ANYWHERE
002110* IN THIS SUITE, SO THE OPERATION BRANCH STAYS A FLAT IF/ELSE IF
002120* CHAIN.
002130*****************************************************************
002140*****************************************************************
002150* 000-DISPATCH IS ENTERED ON EVERY SINGLE CALL FROM ANY OF THE
002160* THREE DRIVERS.  RETURN-CODE AND THE NEGATIVE-BALANCE FLAG ARE
002170* RESET BEFORE EACH OPERATION SO A STALE VALUE FROM A PRIOR CALL
002180* CANNOT LEAK FORWARD INTO THIS ONE -- WL-RETURN-CODE IN
002190* PARTICULAR IS TESTED BY THE CALLER IMMEDIATELY ON RETURN.
002200*****************************************************************
002210       000-DISPATCH.
002220           IF FIRST-CALL
002230               PERFORM 010-OPEN-LEDGER-FILES
002240               MOVE 'N' TO WS-FIRST-CALL-SW.
002250           MOVE ZERO TO WL-RETURN-CODE.
002260           MOVE 'N' TO WL-BALANCE-NEGATIVE.
002270           MOVE 'N' TO WS-ABORT-SW.
002280           IF LDG-OP-HOLD
002290               PERFORM 400-DO-HOLD
002300           ELSE IF LDG-OP-COMMIT
002310               PERFORM 500-DO-COMMIT
002320           ELSE IF LDG-OP-ROLLBACK
002330               PERFORM 600-DO-ROLLBACK
002340           ELSE IF LDG-OP-REVERT
002350               PERFORM 700-DO-REVERT
002360           ELSE IF LDG-OP-BALCHK
002370               PERFORM 450-DO-BALCHK
002380           ELSE IF LDG-OP-CLOSE
002390               PERFORM 990-CLOSE-LEDGER-FILES.
002400           EXIT PROGRAM.
002410*****************************************************************
002420* 010-OPEN-LEDGER-FILES -- I-O, NOT INPUT OR OUTPUT, SINCE THE
002430* SAME RUN BOTH READS A BALANCE ROW AND REWRITES IT (150) AND
002440* BOTH READS POSTINGS BACK (710) AND WRITES NEW ONES (110).
002450*****************************************************************
002460       010-OPEN-LEDGER-FILES.
002470           OPEN I-O CASHFLOW-POSTING-FILE LEDGER-BALANCE-FILE.
002480*****************************************************************
002490* 100-WRITE-POSTING-LINES -- WRITES WL-LINE-ENTRY (1) THRU
002500* WL-LINE-ENTRY (WL-LINE-COUNT) AS NEW ROWS UNDER WL-PLAN-ID AND
002510* WS-WRITE-BATCH-ID, VALIDATING EACH LINE'S ACCOUNT TYPES (RULE
002520* 14) AND APPLYING THE BALANCE EFFECT FOR EACH.  SHARED BY HOLD
002530* (400) AND REVERT (700), WHICH BOTH END UP WRITING A FRESH
002540* BATCH FROM A LINE TABLE.
002550*****************************************************************
002560       100-WRITE-POSTING-LINES.
002570           MOVE 1 TO WC-SUB.
002580           PERFORM 110-WRITE-ONE-POSTING THRU 110-EXIT
002590               UNTIL WC-SUB GREATER THAN WL-LINE-COUNT
002600                   OR OPERATION-ABORTED.
002610       110-WRITE-ONE-POSTING.
002620           MOVE WL-LN-SRC-ACCOUNT-TYPE (WC-SUB)
002630               TO WS-CHECK-ACCOUNT-TYPE.
002640           PERFORM 200-TO-ACCOUNT-TYPE.
002650           IF OPERATION-ABORTED
002660               GO TO 110-EXIT.
002670           MOVE WL-LN-DST-ACCOUNT-TYPE (WC-SUB)
002680               TO WS-CHECK-ACCOUNT-TYPE.
002690           PERFORM 200-TO-ACCOUNT-TYPE.
002700           IF OPERATION-ABORTED
002710               GO TO 110-EXIT.
002720           IF REVERT-DESCRIPTION-MODE
002730               MOVE WS-BUILT-DESCRIPTION TO WS-LINE-DESCRIPTION
002740           ELSE
002750               PERFORM 300-BUILD-DESCRIPTION
002760               MOVE WS-BUILT-DESCRIPTION TO WS-LINE-DESCRIPTION.
002770           ADD 1 TO WS-NEXT-SEQ.
002780           MOVE WL-PAYOUT-ID TO CFP-PAYOUT-ID.
002790           MOVE WS-NEXT-SEQ TO CFP-POSTING-SEQ.
002800           MOVE WL-PLAN-ID TO CFP-PLAN-ID.
002810           MOVE WS-WRITE-BATCH-ID TO CFP-BATCH-ID.
002820           MOVE WL-LN-SRC-ACCOUNT-ID (WC-SUB)
002830               TO CFP-FROM-ACCOUNT-ID.
002840           MOVE WL-LN-SRC-ACCOUNT-TYPE (WC-SUB)
002850               TO CFP-FROM-ACCOUNT-TYPE.
002860           MOVE WL-LN-DST-ACCOUNT-ID (WC-SUB)
002870               TO CFP-TO-ACCOUNT-ID.
002880           MOVE WL-LN-DST-ACCOUNT-TYPE (WC-SUB)
002890               TO CFP-TO-ACCOUNT-TYPE.
002900           MOVE WL-LN-VOLUME-AMOUNT (WC-SUB) TO CFP-AMOUNT.
002910           MOVE WL-LN-VOLUME-CURRENCY (WC-SUB)
002920               TO CFP-CURRENCY-CODE.
002930           MOVE WS-LINE-DESCRIPTION TO CFP-DESCRIPTION.
002940           WRITE CFP-POSTING-REC
002950               INVALID KEY
002960                   SET LDG-NOT-FOUND TO TRUE
002970                   MOVE 'Y' TO WS-ABORT-SW
002980           END-WRITE.
002990           IF OPERATION-ABORTED
003000               GO TO 110-EXIT.
003010           PERFORM 150-APPLY-BALANCE-EFFECT.
003020           ADD 1 TO WC-SUB.
003030       110-EXIT.
003040           EXIT.
003050*****************************************************************
003060* 150-APPLY-BALANCE-EFFECT -- DEBITS THE LINE'S SOURCE ACCOUNT
003070* AND CREDITS ITS DESTINATION ACCOUNT ON LEDGER-BALANCE-FILE.
003080* AN ACCOUNT NEVER SEEN BEFORE STARTS FROM ZERO -- THE SHOP'S
003090* SETTLEMENT ACCOUNTS ARE PROVISIONED ON THE CONFIG FILE BUT THE
003100* SYSTEM/EXTERNAL COUNTERPART ACCOUNTS ARE NOT.
003110*****************************************************************
003120       150-APPLY-BALANCE-EFFECT.
003130           MOVE WL-LN-SRC-ACCOUNT-ID (WC-SUB) TO LDB-ACCOUNT-ID.
003140           PERFORM 160-READ-BALANCE-ROW.
003150           SUBTRACT WL-LN-VOLUME-AMOUNT (WC-SUB)
003160               FROM LDB-CURRENT-BALANCE.
003170           PERFORM 170-SAVE-BALANCE-ROW.
003180           MOVE WL-LN-DST-ACCOUNT-ID (WC-SUB) TO LDB-ACCOUNT-ID.
003190           PERFORM 160-READ-BALANCE-ROW.
003200           ADD WL-LN-VOLUME-AMOUNT (WC-SUB)
003210               TO LDB-CURRENT-BALANCE.
003220           PERFORM 170-SAVE-BALANCE-ROW.
003230*****************************************************************
003240* 160-READ-BALANCE-ROW / 170-SAVE-BALANCE-ROW -- SHARED READ/
003250* WRITE PAIR FOR ONE ACCOUNT'S BALANCE ROW, CALLED TWICE PER
003260* POSTING LINE (ONCE FOR THE DEBIT SIDE, ONCE FOR THE CREDIT
003270* SIDE) BY 150 AND AGAIN BY 660 ON ROLLBACK.
003280*****************************************************************
003290       160-READ-BALANCE-ROW.
003300           READ LEDGER-BALANCE-FILE
003310               INVALID KEY
003320                   MOVE 'N' TO WS-BAL-FOUND-SW
003330                   MOVE ZERO TO LDB-CURRENT-BALANCE
003340                   MOVE ZERO TO LDB-MIN-AVAILABLE-AMOUNT
003350               NOT INVALID KEY
003360                   MOVE 'Y' TO WS-BAL-FOUND-SW
003370           END-READ.
003380       170-SAVE-BALANCE-ROW.
003390           IF BALANCE-ROW-FOUND
003400               REWRITE LDB-BALANCE-REC
003410           ELSE
003420               WRITE LDB-BALANCE-REC.
003430*****************************************************************
003440* 200-TO-ACCOUNT-TYPE -- LOOKS WS-CHECK-ACCOUNT-TYPE UP IN THE
003450* SEVEN-ENTRY CFP-AT-ENTRY TABLE (RULE 14).  NO MATCH IS A HARD
003460* CONFIGURATION ERROR -- THE OPERATION IS ABORTED.
003470*****************************************************************
003480       200-TO-ACCOUNT-TYPE.
003490           MOVE 'N' TO WS-TYPE-FOUND-SW.
003500           MOVE 1 TO WC-AT-SUB.
003510           PERFORM 210-CHECK-ONE-TYPE THRU 210-EXIT
003520               UNTIL TYPE-FOUND OR WC-AT-SUB GREATER THAN 7.
003530           IF NOT TYPE-FOUND
003540               SET LDG-BAD-ACCT-TYPE TO TRUE
003550               MOVE 'Y' TO WS-ABORT-SW.
003560       210-CHECK-ONE-TYPE.
003570           IF WS-CHECK-ACCOUNT-TYPE = CFP-AT-ENTRY (WC-AT-SUB)
003580               MOVE 'Y' TO WS-TYPE-FOUND-SW
003590           ELSE
003600               ADD 1 TO WC-AT-SUB.
003610       210-EXIT.
003620           EXIT.
003630*****************************************************************
003640* 300-BUILD-DESCRIPTION -- BUSINESS RULE "BUILDCASHFLOWDESCRIP-
003650* TION": PAYOUT-<PAYOUT-ID>, WITH ": <DETAILS>" APPENDED WHEN
003660* THE LINE CARRIES NON-BLANK DETAILS.
003670*****************************************************************
003680       300-BUILD-DESCRIPTION.
003690           MOVE SPACE TO WS-BUILT-DESCRIPTION.
003700           IF WL-LN-DETAILS (WC-SUB) NOT = SPACE
003710               STRING 'PAYOUT-' DELIMITED BY SIZE
003720                   WL-PAYOUT-ID DELIMITED BY SPACE
003730                   ': ' DELIMITED BY SIZE
003740                   WL-LN-DETAILS (WC-SUB) DELIMITED BY SIZE
003750                   INTO WS-BUILT-DESCRIPTION
003760               END-STRING
003770           ELSE
003780               STRING 'PAYOUT-' DELIMITED BY SIZE
003790                   WL-PAYOUT-ID DELIMITED BY SPACE
003800                   INTO WS-BUILT-DESCRIPTION
003810               END-STRING.
003820*****************************************************************
003830* 400-DO-HOLD -- BATCH FLOW STEP 11, RULES 9-10.  THE INITIAL
003840* HOLD IS ALWAYS A SINGLE BATCH WITH ID 1.
003850*****************************************************************
003860       400-DO-HOLD.
003870           MOVE ZERO TO WS-NEXT-SEQ.
003880           MOVE 1 TO WS-WRITE-BATCH-ID.
003890           MOVE 'N' TO WS-REVERT-DESC-SW.
003900           PERFORM 100-WRITE-POSTING-LINES.
003910*****************************************************************
003920* 450-DO-BALCHK -- RULE 5.  A BALANCE ROW THAT IS STILL ZERO
003930* (NEVER SEEN) READS AS NOT-NEGATIVE SINCE ITS MINIMUM-AVAILABLE
003940* IS ALSO ZERO BY CONSTRUCTION.
003950*****************************************************************
003960       450-DO-BALCHK.
003970           READ LEDGER-BALANCE-FILE
003980               INVALID KEY
003990                   MOVE ZERO TO LDB-CURRENT-BALANCE
004000                   MOVE ZERO TO LDB-MIN-AVAILABLE-AMOUNT
004010           END-READ.
004020           IF LDB-CURRENT-BALANCE
004030                   LESS THAN LDB-MIN-AVAILABLE-AMOUNT
004040               MOVE 'Y' TO WL-BALANCE-NEGATIVE.
004050*****************************************************************
004060* 500-DO-COMMIT -- RULE 6/15.  STATUS-ONLY: CONFIRM NEVER CHANGES
004070* A POSTING OR A BALANCE, IT JUST HAS TO FIND SOMETHING ON FILE
004080* FOR THIS PLAN OR THE PAYOUT IS NOT-FOUND.
004090*****************************************************************
004100       500-DO-COMMIT.
004110           MOVE WL-PLAN-ID TO WS-SOURCE-PLAN-ID.
004120           PERFORM 710-GATHER-SOURCE-PLAN.
004130           IF WC-GATHER-COUNT = ZERO
004140               SET LDG-NOT-FOUND TO TRUE.
004150*****************************************************************
004160* 600-DO-ROLLBACK -- RULE 7/15.  UNDOES THE BALANCE EFFECT OF
004170* EVERY POSTING HELD UNDER THIS PLAN; THE POSTINGS THEMSELVES
004180* STAY ON FILE AS A RECORD OF WHAT WAS HELD AND UNDONE.
004190*****************************************************************
004200       600-DO-ROLLBACK.
004210           MOVE WL-PLAN-ID TO WS-SOURCE-PLAN-ID.
004220           PERFORM 710-GATHER-SOURCE-PLAN.
004230           IF WC-GATHER-COUNT = ZERO
004240               SET LDG-NOT-FOUND TO TRUE
004250           ELSE
004260               PERFORM 650-REVERSE-BALANCE-EFFECT.
004270*****************************************************************
004280* 650-REVERSE-BALANCE-EFFECT -- MIRROR OF 150, CREDITING BACK
004290* EACH GATHERED POSTING'S SOURCE AND DEBITING ITS DESTINATION.
004300*****************************************************************
004310* UNLIKE 150, WHICH DEBITS SOURCE AND CREDITS DESTINATION FOR A
004320* NEW POSTING, THIS PARAGRAPH CREDITS BACK THE SOURCE AND DEBITS
004330* THE DESTINATION FOR EACH POSTING ALREADY GATHERED -- A PLAIN
004340* SIGN FLIP, NOT A FROM/TO SWAP LIKE REVERT USES.
004350       650-REVERSE-BALANCE-EFFECT.
004360           MOVE 1 TO WC-GATHER-SUB.
004370           PERFORM 660-REVERSE-ONE THRU 660-EXIT
004380               UNTIL WC-GATHER-SUB GREATER THAN WC-GATHER-COUNT.
004390       660-REVERSE-ONE.
004400           MOVE WG-FROM-ACCOUNT-ID (WC-GATHER-SUB)
004410               TO LDB-ACCOUNT-ID.
004420           PERFORM 160-READ-BALANCE-ROW.
004430           ADD WG-AMOUNT (WC-GATHER-SUB) TO LDB-CURRENT-BALANCE.
004440           PERFORM 170-SAVE-BALANCE-ROW.
004450           MOVE WG-TO-ACCOUNT-ID (WC-GATHER-SUB)
004460               TO LDB-ACCOUNT-ID.
004470           PERFORM 160-READ-BALANCE-ROW.
004480           SUBTRACT WG-AMOUNT (WC-GATHER-SUB)
004490               FROM LDB-CURRENT-BALANCE.
004500           PERFORM 170-SAVE-BALANCE-ROW.
004510           ADD 1 TO WC-GATHER-SUB.
004520       660-EXIT.
004530           EXIT.
004540*****************************************************************
004550* 700-DO-REVERT -- RULES 9, 11, 12, 13 (THE COMPENSATION HALF OF
004560* RULE 13 IS THE CALLING PROGRAM'S JOB, SEE PYOCNSR 450-REVERT-
004570* COMPENSATE).  GATHERS THE ORIGINAL HOLD'S POSTINGS, SORTS THEM
004580* ASCENDING BY BATCH-ID, SWAPS FROM/TO AND REWRITES THE
004590* DESCRIPTION ON EACH, THEN WRITES THE WHOLE LOT BACK AS A NEW
004600* BATCH 1 UNDER THE REVERT PLAN -- WHICH IS FUNCTIONALLY A HOLD
004610* OF THE TRANSFORMED LINES, SO IT REUSES 100-WRITE-POSTING-LINES.
004620*****************************************************************
004630       700-DO-REVERT.
004640           MOVE SPACE TO WS-SOURCE-PLAN-ID.
004650           STRING 'payout_' DELIMITED BY SIZE
004660               WL-PAYOUT-ID DELIMITED BY SPACE
004670               INTO WS-SOURCE-PLAN-ID
004680           END-STRING.
004690           MOVE SPACE TO WS-TARGET-PLAN-ID.
004700           STRING 'revert_payout_' DELIMITED BY SIZE
004710               WL-PAYOUT-ID DELIMITED BY SPACE
004720               INTO WS-TARGET-PLAN-ID
004730           END-STRING.
004740           PERFORM 710-GATHER-SOURCE-PLAN.
004750           IF WC-GATHER-COUNT = ZERO
004760               SET LDG-NOT-FOUND TO TRUE
004770               GO TO 700-EXIT.
004780           PERFORM 720-SORT-GATHERED-BATCHES.
004790           MOVE SPACE TO WS-BUILT-DESCRIPTION.
004800           STRING 'Revert payout: ' DELIMITED BY SIZE
004810               WL-PAYOUT-ID DELIMITED BY SPACE
004820               INTO WS-BUILT-DESCRIPTION
004830           END-STRING.
004840           PERFORM 730-LOAD-LINE-TABLE-FROM-GATHER.
004850           MOVE WS-TARGET-PLAN-ID TO WL-PLAN-ID.
004860           MOVE 1 TO WS-WRITE-BATCH-ID.
004870           MOVE 'Y' TO WS-REVERT-DESC-SW.
004880           PERFORM 100-WRITE-POSTING-LINES.
004890           MOVE 'N' TO WS-REVERT-DESC-SW.
004900       700-EXIT.
004910           EXIT.
004920*****************************************************************
004930* 710-GATHER-SOURCE-PLAN -- START/READ NEXT ON CFP-KEY FOR
004940* WL-PAYOUT-ID, KEEPING ONLY ROWS WHOSE CFP-PLAN-ID MATCHES
004950* WS-SOURCE-PLAN-ID (THE KEY DOES NOT CARRY THE PLAN ID, SO WE
004960* FILTER IN-LINE RATHER THAN IN THE KEY).
004970*****************************************************************
004980       710-GATHER-SOURCE-PLAN.
004990           MOVE ZERO TO WC-GATHER-COUNT.
005000           MOVE ZERO TO WS-NEXT-SEQ.
005010           MOVE 'N' TO WS-EOF-GATHER-SW.
005020           MOVE WL-PAYOUT-ID TO CFP-PAYOUT-ID.
005030           MOVE ZERO TO CFP-POSTING-SEQ.
005040           START CASHFLOW-POSTING-FILE KEY NOT LESS THAN CFP-KEY
005050               INVALID KEY
005060                   MOVE 'Y' TO WS-EOF-GATHER-SW
005070           END-START.
005080           PERFORM 715-GATHER-ONE THRU 715-EXIT
005090               UNTIL EOF-GATHER.
005100       715-GATHER-ONE.
005110           READ CASHFLOW-POSTING-FILE NEXT RECORD
005120               AT END
005130                   MOVE 'Y' TO WS-EOF-GATHER-SW
005140           END-READ.
005150           IF EOF-GATHER
005160               GO TO 715-EXIT.
005170           IF CFP-PAYOUT-ID NOT = WL-PAYOUT-ID
005180               MOVE 'Y' TO WS-EOF-GATHER-SW
005190               GO TO 715-EXIT.
005200           IF CFP-PLAN-ID = WS-SOURCE-PLAN-ID
005210               AND WC-GATHER-COUNT LESS THAN WS-MAX-GATHER-ENTRIES
005220               ADD 1 TO WC-GATHER-COUNT
005230               MOVE CFP-BATCH-ID
005240                   TO WG-BATCH-ID (WC-GATHER-COUNT)
005250               MOVE CFP-FROM-ACCOUNT-ID
005260                   TO WG-FROM-ACCOUNT-ID (WC-GATHER-COUNT)
005270               MOVE CFP-FROM-ACCOUNT-TYPE
005280                   TO WG-FROM-ACCOUNT-TYPE (WC-GATHER-COUNT)
005290               MOVE CFP-TO-ACCOUNT-ID
005300                   TO WG-TO-ACCOUNT-ID (WC-GATHER-COUNT)
005310               MOVE CFP-TO-ACCOUNT-TYPE
005320                   TO WG-TO-ACCOUNT-TYPE (WC-GATHER-COUNT)
005330               MOVE CFP-AMOUNT
005340                   TO WG-AMOUNT (WC-GATHER-COUNT)
005350               MOVE CFP-CURRENCY-CODE
005360                   TO WG-CURRENCY-CODE (WC-GATHER-COUNT).
005370           IF CFP-POSTING-SEQ GREATER THAN WS-NEXT-SEQ
005380               MOVE CFP-POSTING-SEQ TO WS-NEXT-SEQ.
005390       715-EXIT.
005400           EXIT.
005410*****************************************************************
005420* 720-SORT-GATHERED-BATCHES -- RULE 12.  A PLAIN SELECTION SORT
005430* OVER THE GATHER TABLE, ASCENDING ON WG-BATCH-ID -- THE SHOP
005440* DOES NOT USE THE SORT VERB ANYWHERE IN THIS SUITE, SO THE OLD
005450* NESTED-PERFORM WAY IT IS.
005460*****************************************************************
005470       720-SORT-GATHERED-BATCHES.
005480           IF WC-GATHER-COUNT LESS THAN 2
005490               GO TO 720-EXIT.
005500           MOVE 1 TO WC-OUTER-SUB.
005510           PERFORM 721-SORT-OUTER THRU 721-EXIT
005520               UNTIL WC-OUTER-SUB GREATER THAN WC-GATHER-COUNT.
005530       720-EXIT.
005540           EXIT.
005550       721-SORT-OUTER.
005560           MOVE WC-OUTER-SUB TO WC-LOW-SUB.
005570           COMPUTE WC-INNER-SUB = WC-OUTER-SUB + 1.
005580           PERFORM 722-FIND-LOWEST THRU 722-EXIT
005590               UNTIL WC-INNER-SUB GREATER THAN WC-GATHER-COUNT.
005600           IF WC-LOW-SUB NOT = WC-OUTER-SUB
005610               PERFORM 723-SWAP-ENTRIES.
005620           ADD 1 TO WC-OUTER-SUB.
005630       721-EXIT.
005640           EXIT.
005650       722-FIND-LOWEST.
005660           IF WG-BATCH-ID (WC-INNER-SUB)
005670                   LESS THAN WG-BATCH-ID (WC-LOW-SUB)
005680               MOVE WC-INNER-SUB TO WC-LOW-SUB.
005690           ADD 1 TO WC-INNER-SUB.
005700       722-EXIT.
005710           EXIT.
005720       723-SWAP-ENTRIES.
005730           MOVE WG-ENTRY (WC-OUTER-SUB) TO WS-GATHER-SWAP.
005740           MOVE WG-ENTRY (WC-LOW-SUB) TO WG-ENTRY (WC-OUTER-SUB).
005750           MOVE WGS-BATCH-ID TO WG-BATCH-ID (WC-LOW-SUB).
005760           MOVE WGS-FROM-ACCOUNT-ID
005770               TO WG-FROM-ACCOUNT-ID (WC-LOW-SUB).
005780           MOVE WGS-FROM-ACCOUNT-TYPE
005790               TO WG-FROM-ACCOUNT-TYPE (WC-LOW-SUB).
005800           MOVE WGS-TO-ACCOUNT-ID
005810               TO WG-TO-ACCOUNT-ID (WC-LOW-SUB).
005820           MOVE WGS-TO-ACCOUNT-TYPE
005830               TO WG-TO-ACCOUNT-TYPE (WC-LOW-SUB).
005840           MOVE WGS-AMOUNT TO WG-AMOUNT (WC-LOW-SUB).
005850           MOVE WGS-CURRENCY-CODE
005860               TO WG-CURRENCY-CODE (WC-LOW-SUB).
005870*****************************************************************
005880* 730-LOAD-LINE-TABLE-FROM-GATHER -- RULE 11.  COPIES THE SORTED
005890* GATHER TABLE INTO THE CALLER'S LINE TABLE WITH FROM/TO SWAPPED;
005900* 100-WRITE-POSTING-LINES THEN WRITES IT AS A FRESH BATCH.
005910*****************************************************************
005920       730-LOAD-LINE-TABLE-FROM-GATHER.
005930           MOVE WC-GATHER-COUNT TO WL-LINE-COUNT.
005940           MOVE 1 TO WC-GATHER-SUB.
005950           PERFORM 735-LOAD-ONE-LINE THRU 735-EXIT
005960               UNTIL WC-GATHER-SUB GREATER THAN WC-GATHER-COUNT.
005970       735-LOAD-ONE-LINE.
005980           MOVE SPACE TO WL-LN-TYPE (WC-GATHER-SUB).
005990           MOVE WG-TO-ACCOUNT-ID (WC-GATHER-SUB)
006000               TO WL-LN-SRC-ACCOUNT-ID (WC-GATHER-SUB).
006010           MOVE WG-TO-ACCOUNT-TYPE (WC-GATHER-SUB)
006020               TO WL-LN-SRC-ACCOUNT-TYPE (WC-GATHER-SUB).
006030           MOVE WG-FROM-ACCOUNT-ID (WC-GATHER-SUB)
006040               TO WL-LN-DST-ACCOUNT-ID (WC-GATHER-SUB).
006050           MOVE WG-FROM-ACCOUNT-TYPE (WC-GATHER-SUB)
006060               TO WL-LN-DST-ACCOUNT-TYPE (WC-GATHER-SUB).
006070           MOVE WG-AMOUNT (WC-GATHER-SUB)
006080               TO WL-LN-VOLUME-AMOUNT (WC-GATHER-SUB).
006090           MOVE WG-CURRENCY-CODE (WC-GATHER-SUB)
006100               TO WL-LN-VOLUME-CURRENCY (WC-GATHER-SUB).
006110           MOVE SPACE TO WL-LN-DETAILS (WC-GATHER-SUB).
006120           ADD 1 TO WC-GATHER-SUB.
006130       735-EXIT.
006140           EXIT.
006150*****************************************************************
006160* 990-CLOSE-LEDGER-FILES -- CALLED BY EACH DRIVER'S OWN 990-
006170* CLOSE-FILES BEFORE IT CLOSES ITS OWN FILES.  WE OWN THESE TWO,
006180* NOBODY ELSE MAY CLOSE THEM.
006190*****************************************************************
006200       990-CLOSE-LEDGER-FILES.
006210           CLOSE CASHFLOW-POSTING-FILE LEDGER-BALANCE-FILE.
