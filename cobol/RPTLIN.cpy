000100*****************************************************************
000110* RPTLIN  --  PAYOUT BATCH REPORT PRINT-LINE LAYOUT
000120*   132-COLUMN PRINT IMAGE.  ONE DETAIL LINE PER PAYOUT
000130*   PROCESSED, PLUS ONE FINAL TOTALS LINE AT END OF RUN.
000140*   SHARED BY PYOCRSR, PYOCFSR AND PYOCNSR SO A DAY'S CREATE,
000150*   CONFIRM AND CANCEL RUNS ALL LAND ON ONE REPORT.
000160*-----------------------------------------------------------------
000170* 2009-04-10  RFS   ORIG CODED                            WO-4415
000180* 2011-11-02  LMT   BROKE OUT REJECT-REASON COUNTERS ON THE
000190*                   TOTALS LINE, WERE A SINGLE COMBINED COUNT
000200* 2013-06-19  RFS   AMOUNT-ED/FEE-ED AND TOTALS-LINE MONEY EDIT
000210*                   PICS WERE RUNNING THE RECORD PAST 132 BYTES,
000220*                   PRINTER CHOPPED THE LINE.  NARROWED BOTH
000230*                   LINES BACK TO 132                      WO-5188
000240*-----------------------------------------------------------------
000250       01  RPT-DETAIL-LINE.
000260           05  RPT-PAYOUT-ID               PIC X(36).
000270           05  FILLER                      PIC X(1)   VALUE SPACE.
000280           05  RPT-PARTY-ID                PIC X(20).
000290           05  FILLER                      PIC X(1)   VALUE SPACE.
000300           05  RPT-SHOP-ID                 PIC X(20).
000310           05  FILLER                      PIC X(1)   VALUE SPACE.
000320           05  RPT-STATUS                  PIC X(9).
000330           05  FILLER                      PIC X(1)   VALUE SPACE.
000340           05  RPT-AMOUNT-ED               PIC Z(11)9.99.
000350           05  FILLER                      PIC X(1)   VALUE SPACE.
000360           05  RPT-FEE-ED                  PIC Z(11)9.99.
000370           05  FILLER                      PIC X(1)   VALUE SPACE.
000380           05  RPT-CURRENCY                PIC X(3).
000390           05  FILLER                      PIC X(8).
000400*
000410       01  RPT-TOTALS-LINE.
000420           05  FILLER                      PIC X(13)
000430                                           VALUE 'FINAL TOTALS:'.
000440           05  RPT-TOT-PROCESSED-LBL       PIC X(12)
000450                                           VALUE 'PROCESSED = '.
000460           05  RPT-TOT-PROCESSED-ED        PIC ZZZ,ZZ9.
000470           05  FILLER                      PIC X(1)   VALUE SPACE.
000480           05  RPT-TOT-REJECTED-LBL        PIC X(11)
000490                                           VALUE 'REJECTED = '.
000500           05  RPT-TOT-REJECTED-ED         PIC ZZZ,ZZ9.
000510           05  FILLER                      PIC X(1)   VALUE SPACE.
000520           05  RPT-TOT-NSF-LBL             PIC X(6)
000530                                           VALUE 'NSF = '.
000540           05  RPT-TOT-NSF-ED              PIC ZZZ,ZZ9.
000550           05  FILLER                      PIC X(1)   VALUE SPACE.
000560           05  RPT-TOT-NOTFOUND-LBL        PIC X(6)
000570                                           VALUE 'NTF = '.
000580           05  RPT-TOT-NOTFOUND-ED         PIC ZZZ,ZZ9.
000590           05  FILLER                      PIC X(1)   VALUE SPACE.
000600           05  RPT-TOT-BADSTATE-LBL        PIC X(6)
000610                                           VALUE 'BST = '.
000620           05  RPT-TOT-BADSTATE-ED         PIC ZZZ,ZZ9.
000630           05  FILLER                      PIC X(1)   VALUE SPACE.
000640           05  RPT-TOT-AMOUNT-LBL          PIC X(4) VALUE 'AMT='.
000650           05  RPT-TOT-AMOUNT-ED           PIC Z,ZZZ,ZZ9.99.
000660           05  FILLER                      PIC X(2)   VALUE SPACE.
000670           05  RPT-TOT-FEE-LBL             PIC X(4) VALUE 'FEE='.
000680           05  RPT-TOT-FEE-ED              PIC Z,ZZZ,ZZ9.99.
000690           05  FILLER                      PIC X(4).
