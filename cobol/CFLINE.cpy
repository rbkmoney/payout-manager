000100*****************************************************************
000110* CFLINE  --  CASH-FLOW-INPUT-LINE RECORD LAYOUT
000120*   ONE COMPUTED CASH-FLOW POSTING, PRE-LEDGER.  CASHFLOW-INPUT-
000130*   FILE IS LINE SEQUENTIAL, EIGHT COMMA-DELIMITED FIELDS PER
000140*   LINE:  TYPE,SRC-ACCT-ID,SRC-ACCT-TYPE,DST-ACCT-ID,
000150*   DST-ACCT-TYPE,VOLUME-AMOUNT,VOLUME-CURRENCY,DETAILS.
000160*   THE RAW LINE IS READ INTO CFL-RAW-TEXT AND UNSTRUNG INTO
000170*   CFL-INPUT-REC BY PYOCRSR PARAGRAPH 410-READ-CFLINE, SAME AS
000180*   PYOREQ IS UNSTRUNG FOR THE CREATE-REQUEST SIDE.  GROUPED BY
000190*   CFL-TYPE AND NETTED IN PYOCRSR PARAGRAPH 420-FOLD-ONE-LINE.
000200*-----------------------------------------------------------------
000210* 2009-04-05  RFS   ORIG CODED                            WO-4410
000220* 2014-05-30  DWK   ADDED CFL-DETAILS FREE-TEXT FIELD      WO-5801
000230* 2013-07-02  RFS   FEED SWITCHED TO DELIMITED TEXT, WAS FIXED
000240*                   BINARY.  RECORD NOW UNSTRUNG OFF THE RAW
000250*                   LINE INSTEAD OF READ STRAIGHT IN       WO-5190
000260*-----------------------------------------------------------------
000270       01  CFL-RAW-LINE.
000280           05  CFL-RAW-TEXT                PIC X(370).
000290*
000300       01  CFL-INPUT-REC.
000310           05  CFL-TYPE                    PIC X(20).
000320               88  CFL-TYPE-PAYOUT-AMOUNT
000330                                   VALUE 'PAYOUT-AMOUNT       '.
000340               88  CFL-TYPE-PAYOUT-FIXED-FEE
000350                                   VALUE 'PAYOUT-FIXED-FEE    '.
000360               88  CFL-TYPE-FEE VALUE 'FEE                 '.
000370           05  CFL-SRC-ACCOUNT-ID          PIC 9(9).
000380           05  CFL-SRC-ACCOUNT-TYPE        PIC X(20).
000390           05  CFL-DST-ACCOUNT-ID          PIC 9(9).
000400           05  CFL-DST-ACCOUNT-TYPE        PIC X(20).
000410           05  CFL-VOLUME-AMOUNT-ED        PIC X(18).
000420           05  CFL-VOLUME-AMOUNT           PIC 9(15)V9(2).
000430           05  CFL-VOLUME-CURRENCY         PIC X(3).
000440           05  CFL-DETAILS                 PIC X(256).
000450           05  FILLER                      PIC X(30).
