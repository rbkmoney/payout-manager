000100* PAYOUT MANAGER BATCH SUITE
000110* PYOCNSR  --  PAYOUT CANCEL SERVICE ROUTINE
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID. PYOCNSR.
000140       AUTHOR. R F SANTOS.
000150       INSTALLATION. SETTLEMENT SYSTEMS -- BATCH ACCOUNTING GROUP.
000160       DATE-WRITTEN. 11/03/1986.
000170       DATE-COMPILED.
000180       SECURITY. UNCLASSIFIED -- INTERNAL ACCOUNTING USE ONLY.
000190*****************************************************************
000200* PYOCNSR READS ONE PAYOUT-ID PER LINE FROM PAYOUT-CANCEL-FILE
000210* AND APPLIES THE CANCEL STATUS MACHINE AGAINST THE MASTER
000220* RECORD.  UNPAID/PAID PAYOUTS ARE ROLLED BACK; A CONFIRMED
000230* PAYOUT IS REVERTED -- A MIRROR-IMAGE BATCH IS HELD AND
000240* COMMITTED, AND IF THAT FAILS WE TRY TO ROLL THE MIRROR BATCH
000250* BACK AS COMPENSATION.  ONE REPORT LINE PER PAYOUT, PLUS A
000260* FINAL TOTALS LINE.
000270*-----------------------------------------------------------------
000280* CHANGE LOG
000290*-----------------------------------------------------------------
000300* 1986-11-03  DPK   ORIG CODED                           WO-0204
000310* 2009-06-01  RFS   REWRITTEN FOR PAYOUT MGR CANCEL FLOW  WO-4461
000320* 1998-11-30  JCK   Y2K REVIEW -- NO DATE ARITHMETIC IN
000330*                    THIS PROGRAM, NO CHANGE REQUIRED    WO-3010
000340* 2014-05-30  DWK   ADDED REVERT-COMPENSATE PATH FOR
000350*                    CANCEL-AFTER-CONFIRM                 WO-5801
000360* 2019-03-22  RFS   REJECT-REASON COUNTERS BROKEN OUT ON
000370*                    TOTALS LINE TO MATCH PYOCRSR/PYOCFSR WO-6110
000380* 2021-08-17  LMT   400-LEDGER-REVERT WAS ONLY TRYING THE
000390*                    COMPENSATING ROLLBACK WHEN THE COMMIT
000400*                    SUB-STEP FAILED -- A FAILED REVERT CALL
000410*                    ITSELF FELL OUT TO 400-EXIT WITH NOTHING
000420*                    HELD TO CLEAN UP.  NOW RUNS THE ROLLBACK
000430*                    ON EITHER FAILURE                     WO-6214
000440* 2022-02-08  RFS   900-WRITE-TOTALS WAS DUMPING THE REVERT-
000450*                    ERROR COUNT INTO RPT-TOT-NSF-ED, WHICH
000460*                    PRINTS UNDER THE "NSF =" LABEL -- CANCEL
000470*                    HAS NO NSF REASON, ONLY CREATE DOES.
000480*                    NSF SLOT NOW ZEROED AND THE REVERT-ERROR
000490*                    COUNT FOLDS INTO BST INSTEAD, SAME AS ANY
000500*                    OTHER BAD-STATE REJECT             WO-6233
000510*-----------------------------------------------------------------
000520       ENVIRONMENT DIVISION.
000530       CONFIGURATION SECTION.
000540       SOURCE-COMPUTER. IBM-370.
000550       OBJECT-COMPUTER. IBM-370.
000560       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000570       INPUT-OUTPUT SECTION.
000580       FILE-CONTROL.
000590       SELECT PAYOUT-CANCEL-FILE ASSIGN TO "PYOCNF"
000600           ORGANIZATION LINE SEQUENTIAL
000610           STATUS FILE-STATUS-CNF.
000620       SELECT PAYOUT-MASTER-FILE ASSIGN TO "PYOMST"
000630           ORGANIZATION INDEXED
000640           ACCESS DYNAMIC
000650           RECORD KEY PYO-PAYOUT-ID
000660           STATUS FILE-STATUS-MST.
000670       SELECT PAYOUT-REPORT-FILE ASSIGN TO "PYORPT"
000680           ORGANIZATION LINE SEQUENTIAL
000690           STATUS FILE-STATUS-RPT.
000700*****************************************************************
000710* NOTE -- CASHFLOW-POSTING-FILE AND LEDGER-BALANCE-FILE STAY
000720* UNDER PYOLGSR'S CONTROL, SAME AS IN PYOCRSR/PYOCFSR.
000730*****************************************************************
000740       DATA DIVISION.
000750       FILE SECTION.
000760       FD  PAYOUT-CANCEL-FILE; RECORD 80.
000770       01  PCN-CANCEL-LINE.
000780           05  PCN-PAYOUT-ID               PIC X(36).
000790           05  FILLER                      PIC X(44).
000800       FD  PAYOUT-MASTER-FILE; RECORD 388.
000810       COPY PYOREC.
000820       FD  PAYOUT-REPORT-FILE; RECORD 132.
000830       COPY RPTLIN.
000840       WORKING-STORAGE SECTION.
000850*****************************************************************
000860* STANDALONE LITERAL -- LETS 990-CLOSE-FILES CHECK PYOLGSR'S
000870* CLOSE RETURN CODE WITHOUT SETTING UP AN 88-LEVEL JUST FOR ONE
000880* DIAGNOSTIC TEST, SAME HABIT AS OLDER CALL-RETURN CHECKS.
000890*****************************************************************
000900       77  WS-LDG-RC-OK                PIC S9(4) COMP VALUE ZERO.
000910*****************************************************************
000920* FILE STATUS BYTES.
000930*****************************************************************
000940       01  FILE-STATUS-CNF.
000950           05  STATUS-1    PIC X.
000960           05  STATUS-2    PIC X.
000970       01  FILE-STATUS-MST.
000980           05  STATUS-1    PIC X.
000990           05  STATUS-2    PIC X.
001000       01  FILE-STATUS-RPT.
001010           05  STATUS-1    PIC X.
001020           05  STATUS-2    PIC X.
001030*****************************************************************
001040* RUN SWITCHES.
001050*****************************************************************
001060       01  WS-SWITCHES.
001070           05  WS-EOF-CANCEL          PIC X VALUE 'N'.
001080               88  EOF-CANCEL             VALUE 'Y'.
001090           05  WS-REJECT-SW           PIC X VALUE 'N'.
001100               88  REQUEST-REJECTED        VALUE 'Y'.
001110           05  WS-NOOP-SW             PIC X VALUE 'N'.
001120               88  CANCEL-WAS-NOOP          VALUE 'Y'.
001130           05  WS-WAS-CONFIRMED-SW    PIC X VALUE 'N'.
001140               88  WAS-CONFIRMED            VALUE 'Y'.
001150           05  WS-COMP-FAILED-SW      PIC X VALUE 'N'.
001160               88  COMPENSATION-FAILED      VALUE 'Y'.
001170           05  WS-REJECT-REASON       PIC X(9) VALUE SPACE.
001180               88  REJ-NOTFOUND             VALUE 'NOTFOUND'.
001190               88  REJ-BADSTATE             VALUE 'BADSTATE'.
001200               88  REJ-REVERTERR            VALUE 'REVERTERR'.
001210               88  REJ-REVCOMPFL            VALUE 'REVCOMPFL'.
001220*****************************************************************
001230* RUN COUNTERS -- ALL BINARY PER SHOP STANDARD.
001240*****************************************************************
001250       01  WS-COUNTERS.
001260           05  WC-PROCESSED           PIC S9(7) COMP.
001270           05  WC-REJECTED            PIC S9(7) COMP.
001280           05  WC-REJ-NOTFOUND        PIC S9(7) COMP.
001290           05  WC-REJ-BADSTATE        PIC S9(7) COMP.
001300           05  WC-REJ-REVERTERR       PIC S9(7) COMP.
001310       01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS.
001320           05  WC-ENTRY               PIC S9(7) COMP
001330                           OCCURS 5 TIMES.
001340       01  WS-TOTALS.
001350           05  WT-AMOUNT              PIC 9(15)V9(2).
001360           05  WT-FEE                 PIC 9(15)V9(2).
001370*****************************************************************
001380* PLAN-ID WORK AREAS -- BUSINESS RULE 9.  THE REVERT PLAN ID IS
001390* ALSO RETURNED TO US BY PYOLGSR IN WL-PLAN-ID, BUT WE BUILD OUR
001400* OWN COPY HERE SO 450-REVERT-COMPENSATE CAN REUSE IT AFTER THE
001410* CALL AREA HAS BEEN RE-USED FOR THE COMMIT ATTEMPT.
001420*****************************************************************
001430       01  WS-HOLD-PLAN-ID            PIC X(48).
001440       01  WS-REVERT-PLAN-ID          PIC X(48).
001450       01  WS-REVERT-PLAN-PARTS REDEFINES WS-REVERT-PLAN-ID.
001460           05  WS-RP-PREFIX           PIC X(14).
001470           05  WS-RP-PAYOUT-ID        PIC X(34).
001480*****************************************************************
001490* LINKAGE WORK AREA TO CALL PYOLGSR (LEDGER POSTING ENGINE).
001500*****************************************************************
001510       01  WS-LEDGER-CALL-AREA.
001520           05  WL-OPERATION           PIC X(8).
001530               88  LDG-OP-HOLD          VALUE 'HOLD'.
001540               88  LDG-OP-COMMIT        VALUE 'COMMIT'.
001550               88  LDG-OP-ROLLBACK      VALUE 'ROLLBACK'.
001560               88  LDG-OP-REVERT        VALUE 'REVERT'.
001570               88  LDG-OP-BALCHK        VALUE 'BALCHK'.
001580               88  LDG-OP-CLOSE         VALUE 'CLOSE'.
001590           05  WL-PAYOUT-ID            PIC X(36).
001600           05  WL-PLAN-ID              PIC X(48).
001610           05  WL-ACCOUNT-ID           PIC 9(9).
001620           05  WL-BALANCE-NEGATIVE     PIC X VALUE 'N'.
001630               88  WL-BAL-NEGATIVE         VALUE 'Y'.
001640           05  WL-LINE-COUNT           PIC S9(4) COMP.
001650           05  WL-RETURN-CODE          PIC S9(4) COMP.
001660               88  LDG-OK               VALUE ZERO.
001670               88  LDG-NOT-FOUND        VALUE 1.
001680               88  LDG-BAD-ACCT-TYPE    VALUE 2.
001690       01  WS-LEDGER-LINE-TABLE.
001700           05  WL-LINE-ENTRY OCCURS 200 TIMES
001710                   INDEXED BY WL-LINE-IDX.
001720               10  WL-LN-TYPE             PIC X(20).
001730               10  WL-LN-SRC-ACCOUNT-ID   PIC 9(9).
001740               10  WL-LN-SRC-ACCOUNT-TYPE PIC X(20).
001750               10  WL-LN-DST-ACCOUNT-ID   PIC 9(9).
001760               10  WL-LN-DST-ACCOUNT-TYPE PIC X(20).
001770               10  WL-LN-VOLUME-AMOUNT    PIC 9(15)V9(2).
001780               10  WL-LN-VOLUME-CURRENCY  PIC X(3).
001790               10  WL-LN-DETAILS          PIC X(256).
001800       PROCEDURE DIVISION.
001810*****************************************************************
001820* 000-MAIN -- DRIVES THE WHOLE CANCEL RUN.
001830*****************************************************************
001840       000-MAIN.
001850           PERFORM 010-OPEN-FILES.
001860           PERFORM 050-READ-CANCEL.
001870           PERFORM 100-PROCESS-CANCEL THRU 100-EXIT
001880               UNTIL EOF-CANCEL.
001890           PERFORM 900-WRITE-TOTALS.
001900           PERFORM 990-CLOSE-FILES.
001910           STOP RUN.
001920       010-OPEN-FILES.
001930           OPEN INPUT PAYOUT-CANCEL-FILE.
001940           OPEN I-O PAYOUT-MASTER-FILE.
001950           OPEN OUTPUT PAYOUT-REPORT-FILE.
001960           INITIALIZE WS-COUNTERS WS-TOTALS.
001970       050-READ-CANCEL.
001980           READ PAYOUT-CANCEL-FILE
001990               AT END MOVE 'Y' TO WS-EOF-CANCEL
002000           END-READ.
002010*****************************************************************
002020* 100-PROCESS-CANCEL -- CANCEL FLOW STEPS 1-3.
002030*****************************************************************
002040       100-PROCESS-CANCEL.
002050           MOVE 'N' TO WS-REJECT-SW.
002060           MOVE 'N' TO WS-NOOP-SW.
002070           MOVE 'N' TO WS-WAS-CONFIRMED-SW.
002080           MOVE SPACE TO WS-REJECT-REASON.
002090           PERFORM 110-READ-MASTER.
002100           IF REQUEST-REJECTED
002110               GO TO 100-WRAP-UP.
002120           PERFORM 200-APPLY-STATUS-MACHINE.
002130           IF REQUEST-REJECTED OR CANCEL-WAS-NOOP
002140               GO TO 100-WRAP-UP.
002150           IF WAS-CONFIRMED
002160               PERFORM 400-LEDGER-REVERT
002170           ELSE
002180               PERFORM 300-LEDGER-ROLLBACK.
002190           IF NOT REQUEST-REJECTED
002200               PERFORM 500-REWRITE-MASTER.
002210       100-WRAP-UP.
002220           PERFORM 800-WRITE-REPORT-LINE.
002230           PERFORM 850-ACCUMULATE-TOTALS.
002240           PERFORM 050-READ-CANCEL.
002250       100-EXIT.
002260           EXIT.
002270*****************************************************************
002280* 110-READ-MASTER -- CANCEL FLOW STEP 1.
002290*****************************************************************
002300       110-READ-MASTER.
002310           MOVE PCN-PAYOUT-ID TO PYO-PAYOUT-ID.
002320           READ PAYOUT-MASTER-FILE
002330               INVALID KEY
002340                   MOVE 'Y' TO WS-REJECT-SW
002350                   SET REJ-NOTFOUND TO TRUE
002360           END-READ.
002370*****************************************************************
002380* 200-APPLY-STATUS-MACHINE -- BUSINESS RULE 7.
002390*****************************************************************
002400       200-APPLY-STATUS-MACHINE.
002410           IF PYO-STAT-CANCELLED
002420               MOVE 'Y' TO WS-NOOP-SW
002430           ELSE IF PYO-STAT-UNPAID
002440               SET PYO-STAT-CANCELLED TO TRUE
002450           ELSE IF PYO-STAT-PAID
002460               SET PYO-STAT-CANCELLED TO TRUE
002470           ELSE IF PYO-STAT-CONFIRMED
002480               MOVE 'Y' TO WS-WAS-CONFIRMED-SW
002490               SET PYO-STAT-CANCELLED TO TRUE
002500           ELSE
002510               MOVE 'Y' TO WS-REJECT-SW
002520               SET REJ-BADSTATE TO TRUE.
002530*****************************************************************
002540* 300-LEDGER-ROLLBACK -- UNPAID/PAID PATH, RULE 7/15.
002550*****************************************************************
002560       300-LEDGER-ROLLBACK.
002570           MOVE SPACE TO WS-HOLD-PLAN-ID.
002580           STRING 'payout_' DELIMITED BY SIZE
002590               PYO-PAYOUT-ID DELIMITED BY SPACE
002600               INTO WS-HOLD-PLAN-ID
002610           END-STRING.
002620           MOVE PYO-PAYOUT-ID TO WL-PAYOUT-ID.
002630           MOVE WS-HOLD-PLAN-ID TO WL-PLAN-ID.
002640           SET LDG-OP-ROLLBACK TO TRUE.
002650           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
002660               WS-LEDGER-LINE-TABLE.
002670           IF NOT LDG-OK
002680               MOVE 'Y' TO WS-REJECT-SW
002690               SET REJ-NOTFOUND TO TRUE.
002700*****************************************************************
002710* 400-LEDGER-REVERT -- CONFIRMED PATH, RULES 9/11/12/13.  PYOLGSR
002720* REVERT ALREADY WRITES THE MIRROR BATCH (EQUIVALENT TO THE
002730* "HOLD" HALF OF "HOLD THEN COMMIT IT"), SO ALL WE ADD HERE IS
002740* THE COMMIT.  EITHER SUB-STEP FAILING -- THE REVERT CALL OR
002750* THE COMMIT CALL -- DRIVES THE SAME COMPENSATING ROLLBACK.
002760*****************************************************************
002770       400-LEDGER-REVERT.
002780           MOVE PYO-PAYOUT-ID TO WL-PAYOUT-ID.
002790           SET LDG-OP-REVERT TO TRUE.
002800           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
002810               WS-LEDGER-LINE-TABLE.
002820           MOVE WL-PLAN-ID TO WS-REVERT-PLAN-ID.
002830           IF NOT LDG-OK
002840               MOVE 'Y' TO WS-REJECT-SW
002850               SET REJ-REVERTERR TO TRUE
002860               PERFORM 450-REVERT-COMPENSATE
002870               GO TO 400-EXIT.
002880           SET LDG-OP-COMMIT TO TRUE.
002890           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
002900               WS-LEDGER-LINE-TABLE.
002910           IF NOT LDG-OK
002920               MOVE 'Y' TO WS-REJECT-SW
002930               SET REJ-REVERTERR TO TRUE
002940               PERFORM 450-REVERT-COMPENSATE.
002950       400-EXIT.
002960           EXIT.
002970*****************************************************************
002980* 450-REVERT-COMPENSATE -- RULE 13.  THE ORIGINAL HOLD+COMMIT
002990* FAILURE ALREADY SET WS-REJECT-SW/REJ-REVERTERR ABOVE; IF THE
003000* COMPENSATING ROLLBACK ALSO FAILS WE RAISE THAT INSTEAD AS
003010* REJ-REVCOMPFL, A COMBINED-FAILURE REASON COVERING BOTH THE
003020* ORIGINAL ERROR AND THE ROLLBACK ERROR.  IF THE ROLLBACK
003030* SUCCEEDS THE ORIGINAL FAILURE STANDS AS-IS, SILENTLY.
003040*****************************************************************
003050       450-REVERT-COMPENSATE.
003060           MOVE 'N' TO WS-COMP-FAILED-SW.
003070           MOVE PYO-PAYOUT-ID TO WL-PAYOUT-ID.
003080           MOVE WS-REVERT-PLAN-ID TO WL-PLAN-ID.
003090           SET LDG-OP-ROLLBACK TO TRUE.
003100           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
003110               WS-LEDGER-LINE-TABLE.
003120           IF NOT LDG-OK
003130               MOVE 'Y' TO WS-COMP-FAILED-SW
003140               SET REJ-REVCOMPFL TO TRUE.
003150*****************************************************************
003160* 500-REWRITE-MASTER -- PERSISTS THE NEW STATUS.
003170*****************************************************************
003180       500-REWRITE-MASTER.
003190           REWRITE PYO-MASTER-REC.
003200*****************************************************************
003210* 800-WRITE-REPORT-LINE / 850-ACCUMULATE-TOTALS -- REPORTS SECTION
003220*****************************************************************
003230       800-WRITE-REPORT-LINE.
003240           MOVE SPACE TO RPT-DETAIL-LINE.
003250           MOVE PCN-PAYOUT-ID TO RPT-PAYOUT-ID.
003260           IF REQUEST-REJECTED
003270               MOVE WS-REJECT-REASON TO RPT-STATUS
003280           ELSE
003290               MOVE PYO-STATUS TO RPT-STATUS
003300               MOVE PYO-PARTY-ID TO RPT-PARTY-ID
003310               MOVE PYO-SHOP-ID TO RPT-SHOP-ID
003320               MOVE PYO-AMOUNT TO RPT-AMOUNT-ED
003330               MOVE PYO-FEE TO RPT-FEE-ED
003340               MOVE PYO-CURRENCY-CODE TO RPT-CURRENCY.
003350           WRITE RPT-DETAIL-LINE.
003360       850-ACCUMULATE-TOTALS.
003370           IF REQUEST-REJECTED
003380               ADD 1 TO WC-REJECTED
003390               IF REJ-NOTFOUND
003400                   ADD 1 TO WC-REJ-NOTFOUND
003410               ELSE IF REJ-REVERTERR
003420                   ADD 1 TO WC-REJ-REVERTERR
003430               ELSE IF REJ-REVCOMPFL
003440                   ADD 1 TO WC-REJ-REVERTERR
003450               ELSE
003460                   ADD 1 TO WC-REJ-BADSTATE
003470           ELSE
003480               ADD 1 TO WC-PROCESSED
003490               ADD PYO-AMOUNT TO WT-AMOUNT
003500               ADD PYO-FEE TO WT-FEE.
003510*****************************************************************
003520* 900-WRITE-TOTALS -- CANCEL HAS NO NSF REJECT REASON (RULE 1'S
003530* AMOUNT CHECK ONLY RUNS ON CREATE), SO RPT-TOT-NSF-ED STAYS AT
003540* ZERO HERE, SAME AS PYOCFSR DOES FOR ITS OWN INAPPLICABLE NSF
003550* SLOT.  REVERTERR AND REVCOMPFL ARE BOTH "COULD NOT FINISH
003560* UNDOING THE LEDGER", SO THEY FOLD INTO BST RATHER THAN
003570* BORROWING A COLUMN THAT PRINTS UNDER A DIFFERENT LABEL.
003580*****************************************************************
003590       900-WRITE-TOTALS.
003600           MOVE SPACE TO RPT-TOTALS-LINE.
003610           MOVE WC-PROCESSED TO RPT-TOT-PROCESSED-ED.
003620           MOVE WC-REJECTED TO RPT-TOT-REJECTED-ED.
003630           MOVE ZERO TO RPT-TOT-NSF-ED.
003640           MOVE WC-REJ-NOTFOUND TO RPT-TOT-NOTFOUND-ED.
003650           ADD WC-REJ-BADSTATE WC-REJ-REVERTERR
003660               GIVING RPT-TOT-BADSTATE-ED.
003670           MOVE WT-AMOUNT TO RPT-TOT-AMOUNT-ED.
003680           MOVE WT-FEE TO RPT-TOT-FEE-ED.
003690           WRITE RPT-TOTALS-LINE.
003700       990-CLOSE-FILES.
003710           SET LDG-OP-CLOSE TO TRUE.
003720           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
003730               WS-LEDGER-LINE-TABLE.
003740           IF WL-RETURN-CODE NOT = WS-LDG-RC-OK
003750               DISPLAY 'PYOCNSR -- LEDGER CLOSE RETURNED '
003760                   WL-RETURN-CODE.
003770           CLOSE PAYOUT-CANCEL-FILE PAYOUT-MASTER-FILE
003780               PAYOUT-REPORT-FILE.
