000100*****************************************************************
000110* PYOREC  --  PAYOUT MASTER RECORD LAYOUT
000120*   ONE ROW PER MERCHANT PAYOUT.  CARRIED ON PAYOUT-MASTER-FILE,
000130*   KEYED BY PYO-PAYOUT-ID (UUID STRING).  MONEY FIELDS ARE
000140*   WHOLE MINOR CURRENCY UNITS (KOPECKS/CENTS) -- NO FRACTIONAL
000150*   STEP EVER OCCURS SO NO ROUNDED CLAUSE IS NEEDED ON ANY MOVE
000160*   OR COMPUTE AGAINST THESE FIELDS.
000170*-----------------------------------------------------------------
000180* 2009-04-02  RFS   ORIG CODED FOR PAYOUT-MANAGER PROJECT  WO-4410
000190* 2011-09-14  LMT   ADDED PYO-CONTRACT-ID / PYO-PAYOUT-TOOL-ID
000200*                   FOR MULTI-TOOL MERCHANTS              WO-5122
000210* 1998-11-30  JCK   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS HERE,
000220*                   CREATED-AT PARTS KEPT AS 4-DIGIT YYYY
000230*-----------------------------------------------------------------
000240       01  PYO-MASTER-REC.
000250           05  PYO-KEY.
000260               10  PYO-PAYOUT-ID           PIC X(36).
000270           05  PYO-CREATED-AT              PIC X(26).
000280           05  PYO-PARTY-ID                PIC X(40).
000290           05  PYO-SHOP-ID                 PIC X(40).
000300           05  PYO-CONTRACT-ID             PIC X(40).
000310           05  PYO-PAYOUT-TOOL-ID          PIC X(40).
000320           05  PYO-STATUS                  PIC X(9).
000330               88  PYO-STAT-UNPAID             VALUE 'UNPAID   '.
000340               88  PYO-STAT-PAID               VALUE 'PAID     '.
000350               88  PYO-STAT-CONFIRMED          VALUE 'CONFIRMED'.
000360               88  PYO-STAT-CANCELLED          VALUE 'CANCELLED'.
000370           05  PYO-AMOUNT                  PIC 9(15)V9(2).
000380           05  PYO-FEE                     PIC 9(15)V9(2).
000390           05  PYO-CURRENCY-CODE           PIC X(3).
000400           05  FILLER                      PIC X(120).
000410*
000420* REDEFINITION -- BREAKS THE ISO-8601 CREATED-AT STAMP OUT INTO
000430* ITS DATE PARTS FOR REPORT HEADINGS AND AGE CALCULATIONS.
000440*
000450       01  PYO-CREATED-AT-PARTS REDEFINES PYO-MASTER-REC.
000460           05  FILLER                      PIC X(36).
000470           05  PYO-CR-YYYY                 PIC X(4).
000480           05  FILLER                      PIC X(1).
000490           05  PYO-CR-MM                   PIC X(2).
000500           05  FILLER                      PIC X(1).
000510           05  PYO-CR-DD                   PIC X(2).
000520           05  FILLER                      PIC X(16).
000530           05  FILLER                      PIC X(326).
