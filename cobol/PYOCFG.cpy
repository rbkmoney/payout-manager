000100*****************************************************************
000110* PYOCFG  --  PAYOUT SHOP CONFIGURATION RECORD LAYOUT
000120*   ONE ROW PER PARTY/SHOP.  KEYED PAYOUT-SHOP-CONFIG-FILE.
000130*   STANDS IN FOR THE PARTY-REVISION / CONTRACT LOOKUP THE
000140*   ON-LINE SYSTEM MAKES OVER THE WIRE -- BUSINESS RULE 4
000150*   (FIRST CONTRACT MATCH WINS) IS COLLAPSED TO ONE CONTRACT
000160*   PER SHOP ROW HERE SINCE THE BATCH HAS NO PARTY SERVICE TO
000170*   CALL; NOT-FOUND ON THIS FILE IS THE "NO CONTRACT MATCH"
000180*   REJECT.
000190*-----------------------------------------------------------------
000200* 2009-04-09  RFS   ORIG CODED                            WO-4412
000210* 2015-10-02  LMT   ADDED PYC-SETTLEMENT-ACCT-ID, FORMERLY
000220*                   HARD-CODED IN PYOCRSR                 WO-5640
000230*-----------------------------------------------------------------
000240       01  PYC-CONFIG-REC.
000250           05  PYC-KEY.
000260               10  PYC-PARTY-ID            PIC X(40).
000270               10  PYC-SHOP-ID             PIC X(40).
000280           05  PYC-PAYOUT-TOOL-ID          PIC X(40).
000290           05  PYC-CONTRACT-ID             PIC X(40).
000300           05  PYC-SETTLEMENT-ACCT-ID      PIC 9(9).
000310           05  FILLER                      PIC X(60).
