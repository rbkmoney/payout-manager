000100* PAYOUT MANAGER BATCH SUITE
000110* PYOCFSR  --  PAYOUT CONFIRM SERVICE ROUTINE
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID. PYOCFSR.
000140       AUTHOR. R F SANTOS.
000150       INSTALLATION. SETTLEMENT SYSTEMS -- BATCH ACCOUNTING GROUP.
000160       DATE-WRITTEN. 07/01/1987.
000170       DATE-COMPILED.
000180       SECURITY. UNCLASSIFIED -- INTERNAL ACCOUNTING USE ONLY.
000190*****************************************************************
000200* PYOCFSR READS ONE PAYOUT-ID PER LINE FROM PAYOUT-CONFIRM-FILE,
000210* APPLIES THE CONFIRM STATUS MACHINE AGAINST THE MASTER RECORD,
000220* AND -- WHEN THE TRANSITION IS UNPAID TO CONFIRMED -- COMMITS
000230* THE HELD POSTING BATCH IN THE LEDGER.  ONE REPORT LINE PER
000240* PAYOUT, PLUS A FINAL TOTALS LINE.
000250*-----------------------------------------------------------------
000260* CHANGE LOG
000270*-----------------------------------------------------------------
000280* 1987-07-01  ELM   ORIG CODED                           WO-0288
000290* 2009-05-14  RFS   REWRITTEN FOR PAYOUT MGR CONFIRM FLOW WO-4460
000300* 1998-11-30  JCK   Y2K REVIEW -- NO DATE ARITHMETIC IN
000310*                    THIS PROGRAM, NO CHANGE REQUIRED    WO-3010
000320* 2013-07-11  DWK   SHARES RPTLIN WITH PYOCRSR, DROPPED
000330*                    OUR OWN PRINT-LINE COPYBOOK          WO-5206
000340* 2019-03-22  RFS   REJECT-REASON COUNTERS BROKEN OUT ON
000350*                    TOTALS LINE TO MATCH PYOCRSR/PYOCNSR  WO-6110
000360*-----------------------------------------------------------------
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390       SOURCE-COMPUTER. IBM-370.
000400       OBJECT-COMPUTER. IBM-370.
000410       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440       SELECT PAYOUT-CONFIRM-FILE ASSIGN TO "PYOCFM"
000450           ORGANIZATION LINE SEQUENTIAL
000460           STATUS FILE-STATUS-CFM.
000470       SELECT PAYOUT-MASTER-FILE ASSIGN TO "PYOMST"
000480           ORGANIZATION INDEXED
000490           ACCESS DYNAMIC
000500           RECORD KEY PYO-PAYOUT-ID
000510           STATUS FILE-STATUS-MST.
000520       SELECT PAYOUT-REPORT-FILE ASSIGN TO "PYORPT"
000530           ORGANIZATION LINE SEQUENTIAL
000540           STATUS FILE-STATUS-RPT.
000550*****************************************************************
000560* NOTE -- CASHFLOW-POSTING-FILE AND LEDGER-BALANCE-FILE STAY
000570* UNDER PYOLGSR'S CONTROL, SAME AS IN PYOCRSR.  WE ONLY EVER ASK
000580* FOR A COMMIT.
000590*****************************************************************
000600       DATA DIVISION.
000610       FILE SECTION.
000620       FD  PAYOUT-CONFIRM-FILE; RECORD 80.
000630       01  PCF-CONFIRM-LINE.
000640           05  PCF-PAYOUT-ID               PIC X(36).
000650           05  FILLER                      PIC X(44).
000660       FD  PAYOUT-MASTER-FILE; RECORD 388.
000670       COPY PYOREC.
000680       FD  PAYOUT-REPORT-FILE; RECORD 132.
000690       COPY RPTLIN.
000700       WORKING-STORAGE SECTION.
000710*****************************************************************
000720* STANDALONE LITERAL -- LETS 990-CLOSE-FILES CHECK PYOLGSR'S
000730* CLOSE RETURN CODE WITHOUT SETTING UP AN 88-LEVEL JUST FOR ONE
000740* DIAGNOSTIC TEST, SAME HABIT AS OLDER CALL-RETURN CHECKS.
000750*****************************************************************
000760       77  WS-LDG-RC-OK                PIC S9(4) COMP VALUE ZERO.
000770*****************************************************************
000780* FILE STATUS BYTES.
000790*****************************************************************
000800       01  FILE-STATUS-CFM.
000810           05  STATUS-1    PIC X.
000820           05  STATUS-2    PIC X.
000830       01  FILE-STATUS-MST.
000840           05  STATUS-1    PIC X.
000850           05  STATUS-2    PIC X.
000860       01  FILE-STATUS-RPT.
000870           05  STATUS-1    PIC X.
000880           05  STATUS-2    PIC X.
000890*****************************************************************
000900* RUN SWITCHES.
000910*****************************************************************
000920       01  WS-SWITCHES.
000930           05  WS-EOF-CONFIRM         PIC X VALUE 'N'.
000940               88  EOF-CONFIRM            VALUE 'Y'.
000950           05  WS-REJECT-SW           PIC X VALUE 'N'.
000960               88  REQUEST-REJECTED        VALUE 'Y'.
000970           05  WS-NOOP-SW             PIC X VALUE 'N'.
000980               88  CONFIRM-WAS-NOOP         VALUE 'Y'.
000990           05  WS-REJECT-REASON       PIC X(9) VALUE SPACE.
001000               88  REJ-NOTFOUND             VALUE 'NOTFOUND'.
001010               88  REJ-BADSTATE             VALUE 'BADSTATE'.
001020*****************************************************************
001030* RUN COUNTERS -- ALL BINARY PER SHOP STANDARD.
001040*****************************************************************
001050       01  WS-COUNTERS.
001060           05  WC-PROCESSED           PIC S9(7) COMP.
001070           05  WC-REJECTED            PIC S9(7) COMP.
001080           05  WC-REJ-NOTFOUND        PIC S9(7) COMP.
001090           05  WC-REJ-BADSTATE        PIC S9(7) COMP.
001100       01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS.
001110           05  WC-ENTRY               PIC S9(7) COMP
001120                           OCCURS 4 TIMES.
001130       01  WS-TOTALS.
001140           05  WT-AMOUNT              PIC 9(15)V9(2).
001150           05  WT-FEE                 PIC 9(15)V9(2).
001160*****************************************************************
001170* CONFIRM PLAN-ID WORK AREA -- BUSINESS RULE 9.
001180*****************************************************************
001190       01  WS-PLAN-ID                 PIC X(48).
001200       01  WS-PLAN-ID-PARTS REDEFINES WS-PLAN-ID.
001210           05  WS-PL-PREFIX           PIC X(7).
001220           05  WS-PL-PAYOUT-ID        PIC X(41).
001230*****************************************************************
001240* LINKAGE WORK AREA TO CALL PYOLGSR (LEDGER POSTING ENGINE).
001250* SAME SHAPE AS PYOCRSR'S -- THE LINE TABLE GOES UNUSED HERE
001260* SINCE A COMMIT NEVER CARRIES POSTING LINES, BUT THE CALL
001270* INTERFACE IS FIXED ACROSS ALL THREE DRIVERS.
001280*****************************************************************
001290       01  WS-LEDGER-CALL-AREA.
001300           05  WL-OPERATION           PIC X(8).
001310               88  LDG-OP-HOLD          VALUE 'HOLD'.
001320               88  LDG-OP-COMMIT        VALUE 'COMMIT'.
001330               88  LDG-OP-ROLLBACK      VALUE 'ROLLBACK'.
001340               88  LDG-OP-REVERT        VALUE 'REVERT'.
001350               88  LDG-OP-BALCHK        VALUE 'BALCHK'.
001360               88  LDG-OP-CLOSE         VALUE 'CLOSE'.
001370           05  WL-PAYOUT-ID            PIC X(36).
001380           05  WL-PLAN-ID              PIC X(48).
001390           05  WL-ACCOUNT-ID           PIC 9(9).
001400           05  WL-BALANCE-NEGATIVE     PIC X VALUE 'N'.
001410               88  WL-BAL-NEGATIVE         VALUE 'Y'.
001420           05  WL-LINE-COUNT           PIC S9(4) COMP.
001430           05  WL-RETURN-CODE          PIC S9(4) COMP.
001440               88  LDG-OK               VALUE ZERO.
001450               88  LDG-NOT-FOUND        VALUE 1.
001460               88  LDG-BAD-ACCT-TYPE    VALUE 2.
001470       01  WS-LEDGER-LINE-TABLE.
001480           05  WL-LINE-ENTRY OCCURS 200 TIMES
001490                   INDEXED BY WL-LINE-IDX.
001500               10  WL-LN-TYPE             PIC X(20).
001510               10  WL-LN-SRC-ACCOUNT-ID   PIC 9(9).
001520               10  WL-LN-SRC-ACCOUNT-TYPE PIC X(20).
001530               10  WL-LN-DST-ACCOUNT-ID   PIC 9(9).
001540               10  WL-LN-DST-ACCOUNT-TYPE PIC X(20).
001550               10  WL-LN-VOLUME-AMOUNT    PIC 9(15)V9(2).
001560               10  WL-LN-VOLUME-CURRENCY  PIC X(3).
001570               10  WL-LN-DETAILS          PIC X(256).
001580       PROCEDURE DIVISION.
001590*****************************************************************
001600* 000-MAIN -- DRIVES THE WHOLE CONFIRM RUN.
001610*****************************************************************
001620       000-MAIN.
001630           PERFORM 010-OPEN-FILES.
001640           PERFORM 050-READ-CONFIRM.
001650           PERFORM 100-PROCESS-CONFIRM THRU 100-EXIT
001660               UNTIL EOF-CONFIRM.
001670           PERFORM 900-WRITE-TOTALS.
001680           PERFORM 990-CLOSE-FILES.
001690           STOP RUN.
001700*****************************************************************
001710* 010-OPEN-FILES -- I-O ON PAYOUT-MASTER-FILE SINCE CONFIRM
001720* BOTH READS THE ROW (110) AND REWRITES IT (400).  THE LEDGER'S
001730* OWN FILES STAY CLOSED HERE, SAME HOUSE RULE AS PYOCRSR.
001740*****************************************************************
001750       010-OPEN-FILES.
001760           OPEN INPUT PAYOUT-CONFIRM-FILE.
001770           OPEN I-O PAYOUT-MASTER-FILE.
001780           OPEN OUTPUT PAYOUT-REPORT-FILE.
001790           INITIALIZE WS-COUNTERS WS-TOTALS.
001800*****************************************************************
001810* 050-READ-CONFIRM -- PAYOUT-CONFIRM-FILE IS NOTHING MORE THAN
001820* A LIST OF PAYOUT-IDS TO CONFIRM, ONE PER LINE -- NO PARSE
001830* NEEDED, THE FD ITSELF IS THE WHOLE RECORD LAYOUT.
001840*****************************************************************
001850       050-READ-CONFIRM.
001860           READ PAYOUT-CONFIRM-FILE
001870               AT END MOVE 'Y' TO WS-EOF-CONFIRM
001880           END-READ.
001890*****************************************************************
001900* 100-PROCESS-CONFIRM -- CONFIRM FLOW STEPS 1-4.
001910*****************************************************************
001920       100-PROCESS-CONFIRM.
001930           MOVE 'N' TO WS-REJECT-SW.
001940           MOVE 'N' TO WS-NOOP-SW.
001950           MOVE SPACE TO WS-REJECT-REASON.
001960           PERFORM 110-READ-MASTER.
001970           IF REQUEST-REJECTED
001980               GO TO 100-WRAP-UP.
001990           PERFORM 200-APPLY-STATUS-MACHINE.
002000           IF REQUEST-REJECTED OR CONFIRM-WAS-NOOP
002010               GO TO 100-WRAP-UP.
002020           PERFORM 300-LEDGER-COMMIT.
002030           IF NOT REQUEST-REJECTED
002040               PERFORM 400-REWRITE-MASTER.
002050       100-WRAP-UP.
002060           PERFORM 800-WRITE-REPORT-LINE.
002070           PERFORM 850-ACCUMULATE-TOTALS.
002080           PERFORM 050-READ-CONFIRM.
002090       100-EXIT.
002100           EXIT.
002110*****************************************************************
002120* 110-READ-MASTER -- CONFIRM FLOW STEP 1.
002130*****************************************************************
002140       110-READ-MASTER.
002150           MOVE PCF-PAYOUT-ID TO PYO-PAYOUT-ID.
002160           READ PAYOUT-MASTER-FILE
002170               INVALID KEY
002180                   MOVE 'Y' TO WS-REJECT-SW
002190                   SET REJ-NOTFOUND TO TRUE
002200           END-READ.
002210*****************************************************************
002220* 200-APPLY-STATUS-MACHINE -- BUSINESS RULE 6.  ALREADY
002230* CONFIRMED IS A NOOP, NOT A REJECT -- CONFIRMING TWICE IS
002240* HARMLESS AND SHOULD NOT SHOW UP AS A FAILURE ON THE REPORT.
002250* ANYTHING OTHER THAN UNPAID OR CONFIRMED (PAID, CANCELLED) IS
002260* A BAD STATE AND REJECTS.
002270*****************************************************************
002280       200-APPLY-STATUS-MACHINE.
002290           IF PYO-STAT-CONFIRMED
002300               MOVE 'Y' TO WS-NOOP-SW
002310           ELSE IF PYO-STAT-UNPAID
002320               SET PYO-STAT-CONFIRMED TO TRUE
002330           ELSE
002340               MOVE 'Y' TO WS-REJECT-SW
002350               SET REJ-BADSTATE TO TRUE.
002360*****************************************************************
002370* 300-LEDGER-COMMIT -- CONFIRM FLOW STEP 4, RULE 15 GUARD.
002380* PLAN-ID IS REBUILT FROM THE PAYOUT-ID RATHER THAN STORED ON
002390* THE MASTER ROW -- SAME "DERIVE, DO NOT PERSIST" HABIT USED
002400* FOR THE REVERT/TARGET PLAN-IDS IN PYOCNSR.  COMMIT NEVER
002410* MOVES MONEY OR TOUCHES A BALANCE, IT ONLY HAS TO FIND THE
002420* HELD BATCH -- A MISS HERE MEANS THE HOLD IN PYOCRSR NEVER
002430* HAPPENED OR WAS ALREADY ROLLED BACK.
002440*****************************************************************
002450       300-LEDGER-COMMIT.
002460           MOVE SPACE TO WS-PLAN-ID.
002470           STRING 'payout_' DELIMITED BY SIZE
002480               PYO-PAYOUT-ID DELIMITED BY SPACE
002490               INTO WS-PLAN-ID
002500           END-STRING.
002510           MOVE PYO-PAYOUT-ID TO WL-PAYOUT-ID.
002520           MOVE WS-PLAN-ID TO WL-PLAN-ID.
002530           SET LDG-OP-COMMIT TO TRUE.
002540           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
002550               WS-LEDGER-LINE-TABLE.
002560           IF NOT LDG-OK
002570               MOVE 'Y' TO WS-REJECT-SW
002580               SET REJ-NOTFOUND TO TRUE.
002590*****************************************************************
002600* 400-REWRITE-MASTER -- PERSISTS THE NEW STATUS.  ONLY REACHED
002610* WHEN 300 FOUND THE HELD BATCH -- A COMMIT THAT COULD NOT FIND
002620* ITS BATCH LEAVES THE MASTER ROW UNPAID, NOT CONFIRMED, SO A
002630* RETRY OF THE SAME CONFIRM LINE CAN TRY AGAIN LATER.
002640*****************************************************************
002650       400-REWRITE-MASTER.
002660           REWRITE PYO-MASTER-REC.
002670*****************************************************************
002680* 800-WRITE-REPORT-LINE / 850-ACCUMULATE-TOTALS -- REPORTS
002690* SECTION.  UNLIKE PYOCRSR, A REJECTED CONFIRM STILL PRINTS THE
002700* PAYOUT-ID -- THE MASTER ROW ALREADY EXISTED BEFORE THIS RUN,
002710* SO THERE IS A REAL KEY TO SHOW EVEN ON A REJECT.
002720*****************************************************************
002730       800-WRITE-REPORT-LINE.
002740           MOVE SPACE TO RPT-DETAIL-LINE.
002750           MOVE PCF-PAYOUT-ID TO RPT-PAYOUT-ID.
002760           IF REQUEST-REJECTED
002770               MOVE WS-REJECT-REASON TO RPT-STATUS
002780           ELSE
002790               MOVE PYO-STATUS TO RPT-STATUS
002800               MOVE PYO-PARTY-ID TO RPT-PARTY-ID
002810               MOVE PYO-SHOP-ID TO RPT-SHOP-ID
002820               MOVE PYO-AMOUNT TO RPT-AMOUNT-ED
002830               MOVE PYO-FEE TO RPT-FEE-ED
002840               MOVE PYO-CURRENCY-CODE TO RPT-CURRENCY.
002850           WRITE RPT-DETAIL-LINE.
002860*****************************************************************
002870* 850-ACCUMULATE-TOTALS -- NOTFOUND AND BADSTATE ARE THE ONLY
002880* TWO REJECT REASONS CONFIRM EVER SETS -- THERE IS NO NSF
002890* REASON ON THIS DRIVER AT ALL, SEE WS-REJECT-REASON ABOVE.
002900*****************************************************************
002910       850-ACCUMULATE-TOTALS.
002920           IF REQUEST-REJECTED
002930               ADD 1 TO WC-REJECTED
002940               IF REJ-NOTFOUND
002950                   ADD 1 TO WC-REJ-NOTFOUND
002960               ELSE
002970                   ADD 1 TO WC-REJ-BADSTATE
002980           ELSE
002990               ADD 1 TO WC-PROCESSED
003000               ADD PYO-AMOUNT TO WT-AMOUNT
003010               ADD PYO-FEE TO WT-FEE.
003020       900-WRITE-TOTALS.
003030           MOVE SPACE TO RPT-TOTALS-LINE.
003040           MOVE WC-PROCESSED TO RPT-TOT-PROCESSED-ED.
003050           MOVE WC-REJECTED TO RPT-TOT-REJECTED-ED.
003060           MOVE ZERO TO RPT-TOT-NSF-ED.
003070           MOVE WC-REJ-NOTFOUND TO RPT-TOT-NOTFOUND-ED.
003080           MOVE WC-REJ-BADSTATE TO RPT-TOT-BADSTATE-ED.
003090           MOVE WT-AMOUNT TO RPT-TOT-AMOUNT-ED.
003100           MOVE WT-FEE TO RPT-TOT-FEE-ED.
003110           WRITE RPT-TOTALS-LINE.
003120       990-CLOSE-FILES.
003130           SET LDG-OP-CLOSE TO TRUE.
003140           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
003150               WS-LEDGER-LINE-TABLE.
003160           IF WL-RETURN-CODE NOT = WS-LDG-RC-OK
003170               DISPLAY 'PYOCFSR -- LEDGER CLOSE RETURNED '
003180                   WL-RETURN-CODE.
003190           CLOSE PAYOUT-CONFIRM-FILE PAYOUT-MASTER-FILE
003200               PAYOUT-REPORT-FILE.
