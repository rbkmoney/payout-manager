000100*****************************************************************
000110* PYOREQ  --  PAYOUT-REQUEST RECORD LAYOUT (CREATE INPUT)
000120*   PAYOUT-REQUEST-FILE IS LINE SEQUENTIAL, FOUR COMMA-DELIMITED
000130*   FIELDS PER LINE:  PARTY-ID,SHOP-ID,CASH-AMOUNT,CASH-CURRENCY
000140*   THE RAW LINE IS READ INTO PYQ-REQUEST-LINE AND UNSTRUNG INTO
000150*   PYQ-REQUEST-WORK BY PYOCRSR PARAGRAPH 100-READ-REQUEST.
000160*-----------------------------------------------------------------
000170* 2009-04-02  RFS   ORIG CODED                            WO-4410
000180* 2016-01-08  DWK   WIDENED RAW LINE TO X(200), WAS X(120)
000190*-----------------------------------------------------------------
000200       01  PYQ-REQUEST-LINE.
000210           05  PYQ-RAW-TEXT                PIC X(200).
000220*
000230       01  PYQ-REQUEST-WORK.
000240           05  PYQ-REQ-PARTY-ID            PIC X(40).
000250           05  PYQ-REQ-SHOP-ID             PIC X(40).
000260           05  PYQ-REQ-CASH-AMOUNT-ED      PIC X(18).
000270           05  PYQ-REQ-CASH-AMOUNT         PIC S9(15)V9(2).
000280           05  PYQ-REQ-CASH-CURRENCY       PIC X(3).
000290           05  FILLER                      PIC X(55).
