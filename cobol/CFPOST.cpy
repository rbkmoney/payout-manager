000100*****************************************************************
000110* CFPOST  --  CASH-FLOW-POSTING RECORD LAYOUT
000120*   ONE ROW PER LEDGER MONEY MOVEMENT.  CASHFLOW-POSTING-FILE IS
000130*   INDEXED BY CFP-KEY (PAYOUT-ID + POSTING-SEQ) SO PYOLGSR CAN
000140*   START/READ-NEXT ITS WAY THROUGH ONE PAYOUT'S POSTINGS WITHOUT
000150*   A FULL-FILE SCAN.  PYOLGSR APPENDS ROWS ON HOLD AND ON REVERT.
000160*   COMMIT AND ROLLBACK NEVER WRITE A ROW HERE -- THEY ONLY READ
000170*   THE PLAN'S ROWS TO CONFIRM IT HAS POSTINGS ON FILE AND, FOR
000180*   ROLLBACK, TO UNWIND THE LEDGER-BALANCE-FILE EFFECT.
000190*-----------------------------------------------------------------
000200* 2009-04-05  RFS   ORIG CODED                            WO-4410
000210* 2012-02-20  LMT   ADDED PROVIDER-SETTLEMENT ACCOUNT TYPE WO-5390
000220* 2013-07-11  DWK   WIDENED DESCRIPTION TO X(256) FOR REVERT TEXT
000230* 2015-10-02  LMT   KEYED ON PAYOUT-ID+POSTING-SEQ, WAS A PLAIN
000240*                    SEQUENTIAL APPEND FILE                WO-5640
000250*-----------------------------------------------------------------
000260       01  CFP-POSTING-REC.
000270           05  CFP-KEY.
000280               10  CFP-PAYOUT-ID           PIC X(36).
000290               10  CFP-POSTING-SEQ         PIC S9(4) COMP.
000300           05  CFP-PLAN-ID                 PIC X(48).
000310           05  CFP-BATCH-ID                PIC S9(9) COMP.
000320           05  CFP-FROM-ACCOUNT-ID         PIC 9(9).
000330           05  CFP-FROM-ACCOUNT-TYPE       PIC X(20).
000340           05  CFP-TO-ACCOUNT-ID           PIC 9(9).
000350           05  CFP-TO-ACCOUNT-TYPE         PIC X(20).
000360           05  CFP-AMOUNT                  PIC 9(15)V9(2).
000370           05  CFP-CURRENCY-CODE           PIC X(3).
000380           05  CFP-DESCRIPTION             PIC X(256).
000390           05  FILLER                      PIC X(40).
000400*
000410* ACCOUNT TYPE CODES -- CLOSED ENUMERATION.  ANY CATEGORY/
000420* SUBTYPE PAIR THAT DOES NOT RESOLVE TO ONE OF THESE SEVEN IS A
000430* HARD CONFIGURATION ERROR IN PYOLGSR PARA 200-TO-ACCOUNT-TYPE.
000440*
000450       01  CFP-ACCOUNT-TYPE-CODES.
000460           05  CFP-AT-SYSTEM-SETTLEMENT    PIC X(20)
000470                   VALUE 'SYSTEM-SETTLEMENT   '.
000480           05  CFP-AT-EXTERNAL-INCOME      PIC X(20)
000490                   VALUE 'EXTERNAL-INCOME     '.
000500           05  CFP-AT-EXTERNAL-OUTCOME     PIC X(20)
000510                   VALUE 'EXTERNAL-OUTCOME    '.
000520           05  CFP-AT-MERCHANT-SETTLEMENT  PIC X(20)
000530                   VALUE 'MERCHANT-SETTLEMENT '.
000540           05  CFP-AT-MERCHANT-GUARANTEE   PIC X(20)
000550                   VALUE 'MERCHANT-GUARANTEE  '.
000560           05  CFP-AT-MERCHANT-PAYOUT      PIC X(20)
000570                   VALUE 'MERCHANT-PAYOUT     '.
000580           05  CFP-AT-PROVIDER-SETTLEMENT  PIC X(20)
000590                   VALUE 'PROVIDER-SETTLEMENT '.
000600       01  CFP-ACCOUNT-TYPE-TABLE
000610               REDEFINES CFP-ACCOUNT-TYPE-CODES.
000620           05  CFP-AT-ENTRY      PIC X(20) OCCURS 7 TIMES.
