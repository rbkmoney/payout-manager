000100* PAYOUT MANAGER BATCH SUITE
000110* PYOCRSR  --  PAYOUT CREATE SERVICE ROUTINE
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID. PYOCRSR.
000140       AUTHOR. R F SANTOS.
000150       INSTALLATION. SETTLEMENT SYSTEMS -- BATCH ACCOUNTING GROUP.
000160       DATE-WRITTEN. 02/14/1984.
000170       DATE-COMPILED.
000180       SECURITY. UNCLASSIFIED -- INTERNAL ACCOUNTING USE ONLY.
000190*****************************************************************
000200* PYOCRSR READS ONE PAYOUT REQUEST PER LINE FROM PAYOUT-REQUEST-
000210* FILE, NETS THE COMPUTED CASH-FLOW POSTINGS WAITING FOR IT ON
000220* CASHFLOW-INPUT-FILE, WRITES THE NEW PAYOUT MASTER ROW STATUS
000230* UNPAID, HOLDS THE POSTINGS IN THE LEDGER (VIA PYOLGSR) AND
000240* VALIDATES THE SETTLEMENT ACCOUNT BALANCE BEFORE LETTING THE
000250* PAYOUT STAND.  ONE COLUMNAR REPORT LINE IS WRITTEN PER REQUEST,
000260* ACCEPTED OR REJECTED, WITH A FINAL TOTALS LINE AT END OF RUN.
000270*-----------------------------------------------------------------
000280* CHANGE LOG
000290*-----------------------------------------------------------------
000300* 1984-02-14  WGH   ORIG CODED                           WO-0142
000310* 2009-04-02  RFS   REWRITTEN FOR PAYOUT MGR CREATE FLOW  WO-4410
000320* 2009-06-19  RFS   ADDED BALANCE GUARD AFTER HOLD        WO-4433
000330* 2010-01-11  LMT   FIXED NETTING -- FIXED FEE WAS BEING
000340*                    DOUBLE-COUNTED INTO FEE TOTAL         WO-4501
000350* 2010-08-03  DWK   CONTRACT LOOKUP NOW REJECTS NOT-FOUND
000360*                    INSTEAD OF DEFAULTING CONTRACT-ID     WO-4602
000370* 1998-11-30  JCK   Y2K REVIEW -- CREATED-AT STAMP USES A
000380*                    4-DIGIT YEAR, NO CHANGE REQUIRED      WO-3010
000390* 2011-09-14  LMT   ADDED PAYOUT-TOOL-ID / CONTRACT-ID TO
000400*                    MASTER REC, CARRIED FROM CONFIG FILE  WO-5122
000410* 2013-07-11  DWK   WIDENED POSTING DESC, SEE CFPOST      WO-5205
000420* 2015-10-02  LMT   SETTLEMENT ACCOUNT NOW FROM CONFIG FILE,
000430*                    WAS HARD-CODED ACCOUNT 1             WO-5640
000440* 2016-01-08  DWK   WIDENED PAYOUT-REQUEST-FILE RAW LINE   WO-5802
000450* 2019-03-22  RFS   REJECT-REASON COUNTERS BROKEN OUT ON
000460*                    TOTALS LINE TO MATCH PYOCFSR/PYOCNSR  WO-6110
000470*-----------------------------------------------------------------
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SOURCE-COMPUTER. IBM-370.
000510       OBJECT-COMPUTER. IBM-370.
000520       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000530       INPUT-OUTPUT SECTION.
000540       FILE-CONTROL.
000550       SELECT PAYOUT-REQUEST-FILE ASSIGN TO "PYOREQ"
000560           ORGANIZATION LINE SEQUENTIAL
000570           STATUS FILE-STATUS-REQ.
000580       SELECT CASHFLOW-INPUT-FILE ASSIGN TO "CFLIN"
000590           ORGANIZATION LINE SEQUENTIAL
000600           STATUS FILE-STATUS-CFL.
000610       SELECT PAYOUT-SHOP-CONFIG-FILE ASSIGN TO "PYOCFG"
000620           ORGANIZATION INDEXED
000630           ACCESS DYNAMIC
000640           RECORD KEY PYC-KEY
000650           STATUS FILE-STATUS-CFG.
000660       SELECT PAYOUT-MASTER-FILE ASSIGN TO "PYOMST"
000670           ORGANIZATION INDEXED
000680           ACCESS DYNAMIC
000690           RECORD KEY PYO-PAYOUT-ID
000700           STATUS FILE-STATUS-MST.
000710       SELECT PAYOUT-REPORT-FILE ASSIGN TO "PYORPT"
000720           ORGANIZATION LINE SEQUENTIAL
000730           STATUS FILE-STATUS-RPT.
000740*****************************************************************
000750* NOTE -- CASHFLOW-POSTING-FILE AND LEDGER-BALANCE-FILE ARE OWNED
000760* EXCLUSIVELY BY PYOLGSR (THE LEDGER POSTING ENGINE SUBPROGRAM).
000770* PYOCRSR NEVER OPENS THEM DIRECTLY -- IT CALLS PYOLGSR FOR HOLD
000780* AND FOR THE BALANCE CHECK INSTEAD OF READING EITHER FILE
000790* ITSELF, SAME AS THE LOOK-IT-UP-THEN-ACT SHAPE USED ELSEWHERE
000800* IN THE SUITE.
000810*****************************************************************
000820       DATA DIVISION.
000830       FILE SECTION.
000840       FD  PAYOUT-REQUEST-FILE; RECORD 200.
000850       COPY PYOREQ.
000860       FD  CASHFLOW-INPUT-FILE; RECORD 370.
000870       COPY CFLINE.
000880       FD  PAYOUT-SHOP-CONFIG-FILE; RECORD 229.
000890       COPY PYOCFG.
000900       FD  PAYOUT-MASTER-FILE; RECORD 388.
000910       COPY PYOREC.
000920       FD  PAYOUT-REPORT-FILE; RECORD 132.
000930       COPY RPTLIN.
000940       WORKING-STORAGE SECTION.
000950*****************************************************************
000960* STANDALONE LIMITS -- SIZES WL-LINE-ENTRY/WS-CFL-CARRY TABLES,
000970* SHARED BY BOTH THE LOAD LOOP BELOW AND PYOLGSR'S GATHER LOOP.
000980*****************************************************************
000990       77  WS-MAX-LINE-ENTRIES        PIC S9(4) COMP VALUE 200.
001000*****************************************************************
001010* FILE STATUS BYTES -- ONE PAIR PER FILE, SHOP HABIT IS STATUS-1/
001020* STATUS-2 BUT WE HAVE FIVE FILES OPEN SO EACH GETS ITS OWN PAIR.
001030*****************************************************************
001040       01  FILE-STATUS-REQ.
001050           05  STATUS-1    PIC X.
001060           05  STATUS-2    PIC X.
001070       01  FILE-STATUS-CFL.
001080           05  STATUS-1    PIC X.
001090           05  STATUS-2    PIC X.
001100       01  FILE-STATUS-CFG.
001110           05  STATUS-1    PIC X.
001120           05  STATUS-2    PIC X.
001130       01  FILE-STATUS-MST.
001140           05  STATUS-1    PIC X.
001150           05  STATUS-2    PIC X.
001160       01  FILE-STATUS-RPT.
001170           05  STATUS-1    PIC X.
001180           05  STATUS-2    PIC X.
001190*****************************************************************
001200* RUN SWITCHES -- WS-REJECT-REASON FEEDS BOTH THE REPORT LINE
001210* (800) AND THE TOTALS BREAKDOWN (850/900); ITS TWO 88-LEVELS
001220* ARE THE ONLY REASONS THIS PROGRAM EVER SETS.
001230*****************************************************************
001240       01  WS-SWITCHES.
001250           05  WS-EOF-REQUEST         PIC X VALUE 'N'.
001260               88  EOF-REQUEST            VALUE 'Y'.
001270           05  WS-EOF-CFLINE          PIC X VALUE 'N'.
001280               88  EOF-CFLINE              VALUE 'Y'.
001290           05  WS-REJECT-SW           PIC X VALUE 'N'.
001300               88  REQUEST-REJECTED        VALUE 'Y'.
001310           05  WS-REJECT-REASON       PIC X(9) VALUE SPACE.
001320               88  REJ-NSF                  VALUE 'NSF'.
001330               88  REJ-NOTFOUND             VALUE 'NOTFOUND'.
001340*****************************************************************
001350* RUN COUNTERS -- ALL BINARY PER SHOP STANDARD FOR COUNTERS AND
001360* SUBSCRIPTS.
001370*****************************************************************
001380       01  WS-COUNTERS.
001390           05  WC-PROCESSED           PIC S9(7) COMP.
001400           05  WC-REJECTED            PIC S9(7) COMP.
001410           05  WC-REJ-NSF             PIC S9(7) COMP.
001420           05  WC-REJ-NOTFOUND        PIC S9(7) COMP.
001430           05  WC-REJ-BADSTATE        PIC S9(7) COMP.
001440           05  WC-SUB                 PIC S9(4) COMP.
001450       01  WS-TOTALS.
001460           05  WT-AMOUNT              PIC 9(15)V9(2).
001470           05  WT-FEE                 PIC 9(15)V9(2).
001480*****************************************************************
001490* NETTING WORK AREA -- BUSINESS RULE 2, THREE RUNNING TOTALS BY
001500* CASH-FLOW TYPE.
001510*****************************************************************
001520       01  WS-NET-TOTALS.
001530           05  WN-TOTAL-PAYOUT-AMOUNT PIC 9(15)V9(2)
001540                           VALUE ZERO.
001550           05  WN-TOTAL-FIXED-FEE     PIC 9(15)V9(2)
001560                           VALUE ZERO.
001570           05  WN-TOTAL-FEE           PIC 9(15)V9(2)
001580                           VALUE ZERO.
001590       01  WS-NET-TOTALS-ALT REDEFINES WS-NET-TOTALS.
001600           05  WN-TOTAL-ENTRY         PIC 9(15)V9(2)
001610                           OCCURS 3 TIMES.
001620       01  WS-COMPUTED-PAYOUT.
001630           05  WS-NEW-AMOUNT          PIC S9(15)V9(2).
001640           05  WS-NEW-FEE             PIC 9(15)V9(2).
001650*****************************************************************
001660* PENDING CASH-FLOW LINES FOR THE PAYOUT CURRENTLY BEING BUILT.
001670* CASHFLOW-INPUT-FILE IS GROUPED BY PAYOUT IN FILE ORDER, SO WE
001680* HOLD THE CARRIED-FORWARD LINE BETWEEN READS LIKE THE OLD
001690* SOCIOS/PAGOS CONTROL-BREAK JOBS DID.
001700*****************************************************************
001710       01  WS-CFL-CARRY.
001720           05  WS-CFL-CARRY-SW        PIC X VALUE 'N'.
001730               88  CFL-LINE-ON-HAND     VALUE 'Y'.
001740           05  WS-CFL-CARRY-LINE.
001750               10  CFL-TYPE                 PIC X(20).
001760                   88  CFL-TYPE-PAYOUT-AMOUNT
001770                                   VALUE 'PAYOUT-AMOUNT       '.
001780                   88  CFL-TYPE-PAYOUT-FIXED-FEE
001790                                   VALUE 'PAYOUT-FIXED-FEE    '.
001800                   88  CFL-TYPE-FEE VALUE 'FEE                 '.
001810               10  CFL-SRC-ACCOUNT-ID       PIC 9(9).
001820               10  CFL-SRC-ACCOUNT-TYPE     PIC X(20).
001830               10  CFL-DST-ACCOUNT-ID       PIC 9(9).
001840               10  CFL-DST-ACCOUNT-TYPE     PIC X(20).
001850               10  CFL-VOLUME-AMOUNT        PIC 9(15)V9(2).
001860               10  CFL-VOLUME-CURRENCY      PIC X(3).
001870               10  CFL-DETAILS              PIC X(256).
001880               10  FILLER                   PIC X(30).
001890*****************************************************************
001900* MANUAL CASH-FLOW-LINE PARSE WORK -- CASHFLOW-INPUT-FILE IS
001910* DELIMITED TEXT, SAME SHOP HABIT OF SPLITTING BY HAND AS THE
001920* PAYOUT-REQUEST-FILE PARSE ABOVE.
001930*****************************************************************
001940       01  WS-CFL-ACCT-PARSE.
001950           05  WS-SRC-ACCT-NUM          PIC 9(9).
001960           05  WS-DST-ACCT-NUM          PIC 9(9).
001970       01  WS-CFL-ACCT-PAIR REDEFINES WS-CFL-ACCT-PARSE.
001980           05  WS-ACCT-PAIR-TEXT        PIC X(18).
001990       01  WS-CFL-AMOUNT-PARSE.
002000           05  WS-CFL-AMT-WHOLE         PIC 9(13).
002010           05  WS-CFL-AMT-FRAC          PIC 9(2).
002020*****************************************************************
002030* NEW PAYOUT KEY PIECES
002040*****************************************************************
002050       01  WS-NEW-PAYOUT-ID           PIC X(36).
002060       01  WS-NEW-PLAN-ID             PIC X(48).
002070       01  WS-TIMESTAMP.
002080           05  WS-TS-DATE             PIC 9(8)  COMP.
002090           05  WS-TS-TIME             PIC 9(8)  COMP.
002100       01  WS-CREATED-AT-STAMP        PIC X(26).
002110*****************************************************************
002120* MANUAL AMOUNT-EDIT PARSE WORK -- SHOP STANDARD IS TO SPLIT THE
002130* DECIMAL POINT BY HAND RATHER THAN RELY ON A LIBRARY FUNCTION.
002140*****************************************************************
002150       01  WS-AMOUNT-PARSE.
002160           05  WS-AMT-WHOLE             PIC 9(13).
002170           05  WS-AMT-FRAC              PIC 9(2).
002180*****************************************************************
002190* LINKAGE WORK AREA TO CALL PYOLGSR (LEDGER POSTING ENGINE).
002200*****************************************************************
002210       01  WS-LEDGER-CALL-AREA.
002220           05  WL-OPERATION           PIC X(8).
002230               88  LDG-OP-HOLD          VALUE 'HOLD'.
002240               88  LDG-OP-COMMIT        VALUE 'COMMIT'.
002250               88  LDG-OP-ROLLBACK      VALUE 'ROLLBACK'.
002260               88  LDG-OP-REVERT        VALUE 'REVERT'.
002270               88  LDG-OP-BALCHK        VALUE 'BALCHK'.
002280               88  LDG-OP-CLOSE          VALUE 'CLOSE'.
002290           05  WL-PAYOUT-ID            PIC X(36).
002300           05  WL-PLAN-ID              PIC X(48).
002310           05  WL-ACCOUNT-ID           PIC 9(9).
002320           05  WL-BALANCE-NEGATIVE     PIC X VALUE 'N'.
002330               88  WL-BAL-NEGATIVE         VALUE 'Y'.
002340           05  WL-LINE-COUNT           PIC S9(4) COMP.
002350           05  WL-RETURN-CODE          PIC S9(4) COMP.
002360               88  LDG-OK               VALUE ZERO.
002370               88  LDG-NOT-FOUND        VALUE 1.
002380               88  LDG-BAD-ACCT-TYPE    VALUE 2.
002390       01  WS-LEDGER-LINE-TABLE.
002400           05  WL-LINE-ENTRY OCCURS 200 TIMES
002410                   INDEXED BY WL-LINE-IDX.
002420               10  WL-LN-TYPE             PIC X(20).
002430               10  WL-LN-SRC-ACCOUNT-ID   PIC 9(9).
002440               10  WL-LN-SRC-ACCOUNT-TYPE PIC X(20).
002450               10  WL-LN-DST-ACCOUNT-ID   PIC 9(9).
002460               10  WL-LN-DST-ACCOUNT-TYPE PIC X(20).
002470               10  WL-LN-VOLUME-AMOUNT    PIC 9(15)V9(2).
002480               10  WL-LN-VOLUME-CURRENCY  PIC X(3).
002490               10  WL-LN-DETAILS          PIC X(256).
002500       PROCEDURE DIVISION.
002510*****************************************************************
002520* 000-MAIN-LINE -- DRIVES THE WHOLE CREATE RUN.
002530*****************************************************************
002540       000-MAIN-LINE.
002550           PERFORM 010-OPEN-FILES.
002560           PERFORM 100-READ-REQUEST.
002570           PERFORM 200-PROCESS-REQUEST THRU 200-EXIT
002580               UNTIL EOF-REQUEST.
002590           PERFORM 900-WRITE-TOTALS.
002600           PERFORM 990-CLOSE-FILES.
002610           STOP RUN.
002620*****************************************************************
002630* 010-OPEN-FILES -- OPENS ALL FIVE FILES THIS PROGRAM TOUCHES
002640* DIRECTLY.  I-O ON CONFIG AND MASTER SINCE BOTH ARE READ AND
002650* (FOR MASTER) WRITTEN IN THE SAME RUN.  THE LEDGER'S OWN TWO
002660* FILES STAY CLOSED HERE -- PYOLGSR OPENS THOSE ITSELF ON ITS
002670* FIRST CALL, SAME HOUSE RULE AS PYOCFSR/PYOCNSR.
002680*****************************************************************
002690       010-OPEN-FILES.
002700           OPEN INPUT PAYOUT-REQUEST-FILE CASHFLOW-INPUT-FILE.
002710           OPEN I-O PAYOUT-SHOP-CONFIG-FILE PAYOUT-MASTER-FILE.
002720           OPEN OUTPUT PAYOUT-REPORT-FILE.
002730           INITIALIZE WS-COUNTERS WS-TOTALS.
002740           MOVE 'N' TO WS-CFL-CARRY-SW.
002750*****************************************************************
002760* 100-READ-REQUEST -- BATCH FLOW STEP 1.
002770*****************************************************************
002780       100-READ-REQUEST.
002790           READ PAYOUT-REQUEST-FILE
002800               AT END MOVE 'Y' TO WS-EOF-REQUEST
002810           END-READ.
002820           IF NOT EOF-REQUEST
002830               PERFORM 110-PARSE-REQUEST.
002840*****************************************************************
002850* 110-PARSE-REQUEST -- PAYOUT-REQUEST-FILE IS COMMA-DELIMITED
002860* TEXT, NOT A COPYBOOK-SHAPED RECORD, SO WE SPLIT IT BY HAND
002870* HERE THE SAME WAY THE OLD SOCIOS/PAGOS JOBS SPLIT THEIR OWN
002880* RAW INPUT LINES -- UNSTRING ON THE FIELD DELIMITERS, THEN A
002890* SECOND UNSTRING ON THE DECIMAL POINT FOR THE AMOUNT SINCE
002900* THIS SHOP DOES NOT TRUST A LIBRARY ROUTINE TO EDIT MONEY.
002910*****************************************************************
002920       110-PARSE-REQUEST.
002930           MOVE SPACE TO PYQ-REQUEST-WORK.
002940           UNSTRING PYQ-RAW-TEXT DELIMITED BY ','
002950               INTO PYQ-REQ-PARTY-ID
002960                   PYQ-REQ-SHOP-ID
002970                   PYQ-REQ-CASH-AMOUNT-ED
002980                   PYQ-REQ-CASH-CURRENCY
002990           END-UNSTRING.
003000           MOVE ZERO TO WS-AMT-WHOLE WS-AMT-FRAC.
003010           UNSTRING PYQ-REQ-CASH-AMOUNT-ED DELIMITED BY '.'
003020               INTO WS-AMT-WHOLE WS-AMT-FRAC
003030           END-UNSTRING.
003040           COMPUTE PYQ-REQ-CASH-AMOUNT =
003050               WS-AMT-WHOLE + (WS-AMT-FRAC / 100).
003060*****************************************************************
003070* 200-PROCESS-REQUEST -- ONE FULL CREATE FLOW, STEPS 2-14.
003080*****************************************************************
003090       200-PROCESS-REQUEST.
003100           MOVE 'N' TO WS-REJECT-SW.
003110           MOVE SPACE TO WS-REJECT-REASON.
003120           PERFORM 250-VALIDATE-REQUEST-AMOUNT.
003130           IF REQUEST-REJECTED
003140               GO TO 200-WRAP-UP.
003150           PERFORM 300-RESOLVE-CONTRACT.
003160           IF REQUEST-REJECTED
003170               GO TO 200-WRAP-UP.
003180           PERFORM 400-LOAD-CASH-FLOW.
003190           PERFORM 450-COMPUTE-NET-AMOUNT.
003200           IF REQUEST-REJECTED
003210               GO TO 200-WRAP-UP.
003220           PERFORM 500-WRITE-PAYOUT.
003230           PERFORM 600-HOLD-POSTINGS.
003240           PERFORM 700-VALIDATE-BALANCE.
003250       200-WRAP-UP.
003260           PERFORM 800-WRITE-REPORT-LINE.
003270           PERFORM 850-ACCUMULATE-TOTALS.
003280           PERFORM 100-READ-REQUEST.
003290       200-EXIT.
003300           EXIT.
003310*****************************************************************
003320* 250-VALIDATE-REQUEST-AMOUNT -- BUSINESS RULE 1.  A ZERO OR
003330* NEGATIVE REQUESTED AMOUNT NEVER REACHES THE NETTING STEP --
003340* IT IS REJECTED HERE UNDER THE SAME REASON CODE (NSF) THE
003350* POST-NETTING CHECK IN 450 USES, SINCE BOTH ARE "THE PAYOUT
003360* HAS NO MONEY BEHIND IT" FROM THE REPORT'S POINT OF VIEW.
003370*****************************************************************
003380       250-VALIDATE-REQUEST-AMOUNT.
003390           IF PYQ-REQ-CASH-AMOUNT NOT GREATER THAN ZERO
003400               MOVE 'Y' TO WS-REJECT-SW
003410               SET REJ-NSF TO TRUE.
003420*****************************************************************
003430* 300-RESOLVE-CONTRACT -- BATCH FLOW STEP 3, BUSINESS RULE 4.
003440* PYC-KEY IS PARTY-ID + SHOP-ID, SO ONE READ EITHER FINDS THE
003450* MERCHANT'S CONTRACT/TOOL/SETTLEMENT-ACCOUNT ROW OR IT DOES
003460* NOT -- THERE IS NO PARTIAL MATCH TO WORRY ABOUT.  A MISS
003470* REJECTS NOTFOUND RATHER THAN DEFAULTING THE CONTRACT-ID,
003480* PER WO-4602 BELOW.
003490*****************************************************************
003500       300-RESOLVE-CONTRACT.
003510           MOVE PYQ-REQ-PARTY-ID TO PYC-PARTY-ID.
003520           MOVE PYQ-REQ-SHOP-ID TO PYC-SHOP-ID.
003530           READ PAYOUT-SHOP-CONFIG-FILE
003540               INVALID KEY
003550                   MOVE 'Y' TO WS-REJECT-SW
003560                   SET REJ-NOTFOUND TO TRUE
003570           END-READ.
003580*****************************************************************
003590* 400-LOAD-CASH-FLOW -- BATCH FLOW STEP 5.  CASHFLOW-INPUT-FILE IS
003600* GROUPED BY PAYOUT IN FILE ORDER; WE READ EVERY LINE FOR THIS
003610* PAYOUT'S PARTY/SHOP PAIR UNTIL THE GROUP BREAKS, CARRYING THE
003620* BREAKING LINE FORWARD FOR THE NEXT PAYOUT.
003630*****************************************************************
003640       400-LOAD-CASH-FLOW.
003650           INITIALIZE WS-NET-TOTALS.
003660           MOVE ZERO TO WC-SUB.
003670           IF NOT CFL-LINE-ON-HAND AND NOT EOF-CFLINE
003680               PERFORM 410-READ-CFLINE.
003690           PERFORM 420-FOLD-ONE-LINE THRU 420-EXIT
003700               UNTIL EOF-CFLINE.
003710           MOVE WC-SUB TO WL-LINE-COUNT.
003720       410-READ-CFLINE.
003730           READ CASHFLOW-INPUT-FILE
003740               AT END MOVE 'Y' TO WS-EOF-CFLINE
003750           END-READ.
003760           IF NOT EOF-CFLINE
003770               PERFORM 415-PARSE-CFLINE
003780               MOVE CFL-TYPE OF CFL-INPUT-REC
003790                   TO CFL-TYPE OF WS-CFL-CARRY-LINE
003800               MOVE CFL-SRC-ACCOUNT-ID OF CFL-INPUT-REC
003810                   TO CFL-SRC-ACCOUNT-ID OF WS-CFL-CARRY-LINE
003820               MOVE CFL-SRC-ACCOUNT-TYPE OF CFL-INPUT-REC
003830                   TO CFL-SRC-ACCOUNT-TYPE OF WS-CFL-CARRY-LINE
003840               MOVE CFL-DST-ACCOUNT-ID OF CFL-INPUT-REC
003850                   TO CFL-DST-ACCOUNT-ID OF WS-CFL-CARRY-LINE
003860               MOVE CFL-DST-ACCOUNT-TYPE OF CFL-INPUT-REC
003870                   TO CFL-DST-ACCOUNT-TYPE OF WS-CFL-CARRY-LINE
003880               MOVE CFL-VOLUME-AMOUNT OF CFL-INPUT-REC
003890                   TO CFL-VOLUME-AMOUNT OF WS-CFL-CARRY-LINE
003900               MOVE CFL-VOLUME-CURRENCY OF CFL-INPUT-REC
003910                   TO CFL-VOLUME-CURRENCY OF WS-CFL-CARRY-LINE
003920               MOVE CFL-DETAILS OF CFL-INPUT-REC
003930                   TO CFL-DETAILS OF WS-CFL-CARRY-LINE
003940               MOVE 'Y' TO WS-CFL-CARRY-SW.
003950*****************************************************************
003960* 415-PARSE-CFLINE -- SAME HAND-SPLIT TREATMENT AS 110 ABOVE,
003970* ONLY THIS TIME THE RAW LINE UNSTRINGS INTO THE FD'S OWN
003980* WORKING COPY (CFL-INPUT-REC) RATHER THAN THE CARRY-FORWARD
003990* AREA, SINCE THE CARRY LOGIC IN 410 NEEDS A CLEAN REC TO
004000* COMPARE THE NEXT READ AGAINST.
004010*****************************************************************
004020       415-PARSE-CFLINE.
004030           MOVE SPACE TO CFL-INPUT-REC.
004040           UNSTRING CFL-RAW-TEXT DELIMITED BY ','
004050               INTO CFL-TYPE OF CFL-INPUT-REC
004060                   WS-SRC-ACCT-NUM
004070                   CFL-SRC-ACCOUNT-TYPE OF CFL-INPUT-REC
004080                   WS-DST-ACCT-NUM
004090                   CFL-DST-ACCOUNT-TYPE OF CFL-INPUT-REC
004100                   CFL-VOLUME-AMOUNT-ED
004110                   CFL-VOLUME-CURRENCY OF CFL-INPUT-REC
004120                   CFL-DETAILS OF CFL-INPUT-REC
004130           END-UNSTRING.
004140           MOVE WS-SRC-ACCT-NUM
004150               TO CFL-SRC-ACCOUNT-ID OF CFL-INPUT-REC.
004160           MOVE WS-DST-ACCT-NUM
004170               TO CFL-DST-ACCOUNT-ID OF CFL-INPUT-REC.
004180           MOVE ZERO TO WS-CFL-AMT-WHOLE WS-CFL-AMT-FRAC.
004190           UNSTRING CFL-VOLUME-AMOUNT-ED DELIMITED BY '.'
004200               INTO WS-CFL-AMT-WHOLE WS-CFL-AMT-FRAC
004210           END-UNSTRING.
004220           COMPUTE CFL-VOLUME-AMOUNT OF CFL-INPUT-REC =
004230               WS-CFL-AMT-WHOLE + (WS-CFL-AMT-FRAC / 100).
004240*****************************************************************
004250* 420-FOLD-ONE-LINE -- FOLDS THE CARRIED-FORWARD LINE INTO THE
004260* RUNNING NET TOTALS (RULE 2) AND ONTO THE LINE TABLE PYOLGSR
004270* WILL HOLD, THEN READS THE NEXT LINE SO THE LOOP IN 400 CAN
004280* TELL WHEN THE GROUP BREAKS.  A LINE PAST THE 200-ENTRY CAP
004290* IS STILL NETTED INTO THE TOTALS BUT QUIETLY DROPPED FROM THE
004300* LINE TABLE -- THE SAME CAP PYOLGSR'S OWN GATHER TABLE USES.
004310*****************************************************************
004320       420-FOLD-ONE-LINE.
004330           IF NOT CFL-LINE-ON-HAND
004340               GO TO 420-EXIT.
004350           IF CFL-TYPE-PAYOUT-AMOUNT OF WS-CFL-CARRY-LINE
004360               ADD CFL-VOLUME-AMOUNT OF WS-CFL-CARRY-LINE
004370                   TO WN-TOTAL-PAYOUT-AMOUNT
004380           ELSE IF CFL-TYPE-PAYOUT-FIXED-FEE OF WS-CFL-CARRY-LINE
004390               ADD CFL-VOLUME-AMOUNT OF WS-CFL-CARRY-LINE
004400                   TO WN-TOTAL-FIXED-FEE
004410           ELSE IF CFL-TYPE-FEE OF WS-CFL-CARRY-LINE
004420               ADD CFL-VOLUME-AMOUNT OF WS-CFL-CARRY-LINE
004430                   TO WN-TOTAL-FEE.
004440           IF WC-SUB LESS THAN WS-MAX-LINE-ENTRIES
004450               ADD 1 TO WC-SUB
004460               MOVE CFL-TYPE OF WS-CFL-CARRY-LINE
004470                   TO WL-LN-TYPE (WC-SUB)
004480               MOVE CFL-SRC-ACCOUNT-ID OF WS-CFL-CARRY-LINE
004490                   TO WL-LN-SRC-ACCOUNT-ID (WC-SUB)
004500               MOVE CFL-SRC-ACCOUNT-TYPE OF WS-CFL-CARRY-LINE
004510                   TO WL-LN-SRC-ACCOUNT-TYPE (WC-SUB)
004520               MOVE CFL-DST-ACCOUNT-ID OF WS-CFL-CARRY-LINE
004530                   TO WL-LN-DST-ACCOUNT-ID (WC-SUB)
004540               MOVE CFL-DST-ACCOUNT-TYPE OF WS-CFL-CARRY-LINE
004550                   TO WL-LN-DST-ACCOUNT-TYPE (WC-SUB)
004560               MOVE CFL-VOLUME-AMOUNT OF WS-CFL-CARRY-LINE
004570                   TO WL-LN-VOLUME-AMOUNT (WC-SUB)
004580               MOVE CFL-VOLUME-CURRENCY OF WS-CFL-CARRY-LINE
004590                   TO WL-LN-VOLUME-CURRENCY (WC-SUB)
004600               MOVE CFL-DETAILS OF WS-CFL-CARRY-LINE
004610                   TO WL-LN-DETAILS (WC-SUB)
004620           END-IF.
004630           MOVE 'N' TO WS-CFL-CARRY-SW.
004640           PERFORM 410-READ-CFLINE.
004650       420-EXIT.
004660           EXIT.
004670*****************************************************************
004680* 450-COMPUTE-NET-AMOUNT -- BATCH FLOW STEPS 6-8, BUSINESS RULES
004690* 2 AND 3.  NET AMOUNT IS PAYOUT-AMOUNT LESS THE FIXED FEE;
004700* THE FIXED FEE ITSELF STILL COUNTS TOWARD THE REPORTED FEE
004710* TOTAL ALONGSIDE THE PLAIN FEE LINES, PER WO-4501 BELOW --
004720* THAT TICKET IS WHY THE FIXED FEE IS ADDED INTO WS-NEW-FEE
004730* HERE INSTEAD OF JUST SUBTRACTED OUT OF THE AMOUNT AND
004740* FORGOTTEN.
004750*****************************************************************
004760       450-COMPUTE-NET-AMOUNT.
004770           COMPUTE WS-NEW-AMOUNT =
004780               WN-TOTAL-PAYOUT-AMOUNT - WN-TOTAL-FIXED-FEE.
004790           COMPUTE WS-NEW-FEE =
004800               WN-TOTAL-FEE + WN-TOTAL-FIXED-FEE.
004810           IF WS-NEW-AMOUNT NOT GREATER THAN ZERO
004820               MOVE 'Y' TO WS-REJECT-SW
004830               SET REJ-NSF TO TRUE.
004840*****************************************************************
004850* 500-WRITE-PAYOUT -- BATCH FLOW STEPS 4, 9 AND 10.  ONLY
004860* REACHED ONCE THE REQUEST HAS CLEARED RULES 1 AND 2-3, SO
004870* THE MASTER ROW ALWAYS GOES OUT STATUS UNPAID WITH THE NET
004880* AMOUNT/FEE ALREADY COMPUTED -- THERE IS NO UNPAID-BUT-
004890* UNPRICED STATE IN THIS SYSTEM.
004900*****************************************************************
004910       500-WRITE-PAYOUT.
004920           PERFORM 510-STAMP-CREATED-AT.
004930           PERFORM 520-GENERATE-PAYOUT-ID.
004940           MOVE WS-NEW-PAYOUT-ID TO PYO-PAYOUT-ID.
004950           MOVE WS-CREATED-AT-STAMP TO PYO-CREATED-AT.
004960           MOVE PYQ-REQ-PARTY-ID TO PYO-PARTY-ID.
004970           MOVE PYQ-REQ-SHOP-ID TO PYO-SHOP-ID.
004980           MOVE PYC-CONTRACT-ID TO PYO-CONTRACT-ID.
004990           MOVE PYC-PAYOUT-TOOL-ID TO PYO-PAYOUT-TOOL-ID.
005000           SET PYO-STAT-UNPAID TO TRUE.
005010           MOVE WS-NEW-AMOUNT TO PYO-AMOUNT.
005020           MOVE WS-NEW-FEE TO PYO-FEE.
005030           MOVE PYQ-REQ-CASH-CURRENCY TO PYO-CURRENCY-CODE.
005040           WRITE PYO-MASTER-REC
005050               INVALID KEY
005060                   MOVE 'Y' TO WS-REJECT-SW
005070                   SET REJ-NOTFOUND TO TRUE
005080           END-WRITE.
005090*****************************************************************
005100* 510-STAMP-CREATED-AT -- BUILDS THE ISO-8601-LOOKING TIMESTAMP
005110* CARRIED ON PYO-CREATED-AT.  ACCEPT FROM DATE/TIME RATHER THAN
005120* A SYSTEM CLOCK CALL, SAME AS EVERY OTHER DATE STAMP IN THIS
005130* SUITE -- CONSISTENT WITH THE SHOP'S LONGSTANDING HOUSE RULE
005140* OF NOT LINKING TO OS-SPECIFIC TIME SERVICES FROM BATCH COBOL.
005150*****************************************************************
005160       510-STAMP-CREATED-AT.
005170           ACCEPT WS-TS-DATE FROM DATE YYYYMMDD.
005180           ACCEPT WS-TS-TIME FROM TIME.
005190           MOVE SPACE TO WS-CREATED-AT-STAMP.
005200           STRING WS-TS-DATE DELIMITED BY SIZE
005210               'T' DELIMITED BY SIZE
005220               WS-TS-TIME DELIMITED BY SIZE
005230               'Z' DELIMITED BY SIZE
005240               INTO WS-CREATED-AT-STAMP
005250           END-STRING.
005260*****************************************************************
005270* 520-GENERATE-PAYOUT-ID -- BUILT FROM THE SAME DATE/TIME STAMP
005280* AS 510 PLUS THE SHOP-ID, SO TWO SHOPS CANNOT COLLIDE ON THE
005290* SAME SECOND.  NOT A TRUE UUID -- THE SHOP NEVER ADOPTED ONE
005300* OF THOSE LIBRARIES -- BUT UNIQUE ENOUGH FOR ONE BATCH RUN'S
005310* WORTH OF CREATES.
005320*****************************************************************
005330       520-GENERATE-PAYOUT-ID.
005340           MOVE SPACE TO WS-NEW-PAYOUT-ID.
005350           STRING 'PYO-' DELIMITED BY SIZE
005360               WS-TS-DATE DELIMITED BY SIZE
005370               '-' DELIMITED BY SIZE
005380               WS-TS-TIME DELIMITED BY SIZE
005390               '-' DELIMITED BY SIZE
005400               PYQ-REQ-SHOP-ID DELIMITED BY SPACE
005410               INTO WS-NEW-PAYOUT-ID
005420           END-STRING.
005430           MOVE WS-NEW-PAYOUT-ID TO WL-PAYOUT-ID.
005440*****************************************************************
005450* 600-HOLD-POSTINGS -- BATCH FLOW STEP 11, BUSINESS RULES 9-10.
005460* CALLS PYOLGSR WITH THE NETTED LINE TABLE SO IT CAN APPEND THE
005470* HOLD POSTINGS TO CASHFLOW-POSTING-FILE ON OUR BEHALF.  A
005480* PRIOR REJECT SKIPS THE CALL ENTIRELY -- THERE IS NOTHING TO
005490* HOLD FOR A PAYOUT THAT NEVER GOT A MASTER ROW.
005500*****************************************************************
005510       600-HOLD-POSTINGS.
005520           IF REQUEST-REJECTED
005530               GO TO 600-EXIT.
005540           MOVE SPACE TO WS-NEW-PLAN-ID.
005550           STRING 'payout_' DELIMITED BY SIZE
005560               WS-NEW-PAYOUT-ID DELIMITED BY SPACE
005570               INTO WS-NEW-PLAN-ID
005580           END-STRING.
005590           MOVE WS-NEW-PLAN-ID TO WL-PLAN-ID.
005600           SET LDG-OP-HOLD TO TRUE.
005610           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
005620               WS-LEDGER-LINE-TABLE.
005630           IF NOT LDG-OK
005640               MOVE 'Y' TO WS-REJECT-SW
005650               SET REJ-NOTFOUND TO TRUE.
005660       600-EXIT.
005670           EXIT.
005680*****************************************************************
005690* 700-VALIDATE-BALANCE -- BATCH FLOW STEPS 12-13, BUSINESS RULE 5.
005700* THE HOLD IN 600 ALREADY DEBITED THE SETTLEMENT ACCOUNT, SO
005710* THIS PARAGRAPH ONLY ASKS PYOLGSR WHETHER THAT DEBIT PUSHED
005720* THE BALANCE BELOW THE CONFIGURED MINIMUM.  A NEGATIVE READING
005730* MEANS THE HOLD HAS TO COME BACK OUT -- THE SAME ROLLBACK
005740* OPERATION PYOCNSR USES ON A CANCEL-BEFORE-CONFIRM.
005750*****************************************************************
005760       700-VALIDATE-BALANCE.
005770           IF REQUEST-REJECTED
005780               GO TO 700-EXIT.
005790           MOVE PYC-SETTLEMENT-ACCT-ID TO WL-ACCOUNT-ID.
005800           SET LDG-OP-BALCHK TO TRUE.
005810           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
005820               WS-LEDGER-LINE-TABLE.
005830           IF WL-BAL-NEGATIVE
005840               MOVE 'Y' TO WS-REJECT-SW
005850               SET REJ-NSF TO TRUE
005860               GO TO 700-ROLL-BACK-HOLD.
005870           GO TO 700-EXIT.
005880*****************************************************************
005890* 700-ROLL-BACK-HOLD -- UNDOES THE BALANCE EFFECT OF THE HOLD
005900* WRITTEN IN 600.  THE POSTINGS STAY ON CASHFLOW-POSTING-FILE
005910* AS A RECORD OF WHAT WAS HELD AND UNDONE, PYOLGSR NEVER
005920* DELETES A POSTING ROW ONCE WRITTEN.
005930*****************************************************************
005940       700-ROLL-BACK-HOLD.
005950           SET LDG-OP-ROLLBACK TO TRUE
005960           MOVE WS-NEW-PLAN-ID TO WL-PLAN-ID
005970           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
005980               WS-LEDGER-LINE-TABLE.
005990       700-EXIT.
006000           EXIT.
006010*****************************************************************
006020* 800-WRITE-REPORT-LINE / 850-ACCUMULATE-TOTALS -- REPORTS
006030* SECTION.  A REJECTED REQUEST PRINTS ITS REASON CODE WHERE A
006040* CLEAN ROW WOULD PRINT PYO-STATUS, AND CARRIES NO AMOUNT/FEE --
006050* THE MASTER ROW WAS NEVER WRITTEN SO THERE IS NOTHING TO SHOW.
006060*****************************************************************
006070       800-WRITE-REPORT-LINE.
006080           MOVE SPACE TO RPT-DETAIL-LINE.
006090           IF REQUEST-REJECTED
006100               MOVE SPACE TO RPT-PAYOUT-ID
006110               MOVE WS-REJECT-REASON TO RPT-STATUS
006120           ELSE
006130               MOVE WS-NEW-PAYOUT-ID TO RPT-PAYOUT-ID
006140               MOVE 'UNPAID' TO RPT-STATUS
006150               MOVE WS-NEW-AMOUNT TO RPT-AMOUNT-ED
006160               MOVE WS-NEW-FEE TO RPT-FEE-ED.
006170           MOVE PYQ-REQ-PARTY-ID TO RPT-PARTY-ID.
006180           MOVE PYQ-REQ-SHOP-ID TO RPT-SHOP-ID.
006190           MOVE PYQ-REQ-CASH-CURRENCY TO RPT-CURRENCY.
006200           WRITE RPT-DETAIL-LINE.
006210*****************************************************************
006220* 850-ACCUMULATE-TOTALS -- RUNNING COUNTERS BEHIND THE FINAL
006230* TOTALS LINE.  NSF, NOTFOUND AND BADSTATE ARE THE ONLY THREE
006240* REJECT REASONS CREATE CAN SET (SEE WS-REJECT-REASON ABOVE),
006250* SO THE ELSE LEG BELOW IS BADSTATE BY ELIMINATION -- THERE IS
006260* NO SET REJ-BADSTATE ANYWHERE IN THIS PROGRAM BECAUSE CREATE
006270* HAS NO STATUS-MACHINE REJECT OF ITS OWN, IT IS KEPT HERE ONLY
006280* AS A FALLBACK BUCKET FOR SOMETHING WE HAVE NOT THOUGHT OF.
006290*****************************************************************
006300       850-ACCUMULATE-TOTALS.
006310           IF REQUEST-REJECTED
006320               ADD 1 TO WC-REJECTED
006330               IF REJ-NSF
006340                   ADD 1 TO WC-REJ-NSF
006350               ELSE IF REJ-NOTFOUND
006360                   ADD 1 TO WC-REJ-NOTFOUND
006370               ELSE
006380                   ADD 1 TO WC-REJ-BADSTATE
006390           ELSE
006400               ADD 1 TO WC-PROCESSED
006410               ADD WS-NEW-AMOUNT TO WT-AMOUNT
006420               ADD WS-NEW-FEE TO WT-FEE.
006430*****************************************************************
006440* 900-WRITE-TOTALS -- CREATE IS THE ONLY DRIVER THAT EVER SETS
006450* NSF, SO RPT-TOT-NSF-ED CARRIES A REAL COUNT HERE -- CONTRAST
006460* PYOCFSR AND PYOCNSR, WHERE THAT SLOT IS ZEROED OR FOLDED
006470* ELSEWHERE SINCE NEITHER CONFIRM NOR CANCEL HAS AN NSF REASON.
006480*****************************************************************
006490       900-WRITE-TOTALS.
006500           MOVE SPACE TO RPT-TOTALS-LINE.
006510           MOVE WC-PROCESSED TO RPT-TOT-PROCESSED-ED.
006520           MOVE WC-REJECTED TO RPT-TOT-REJECTED-ED.
006530           MOVE WC-REJ-NSF TO RPT-TOT-NSF-ED.
006540           MOVE WC-REJ-NOTFOUND TO RPT-TOT-NOTFOUND-ED.
006550           MOVE WC-REJ-BADSTATE TO RPT-TOT-BADSTATE-ED.
006560           MOVE WT-AMOUNT TO RPT-TOT-AMOUNT-ED.
006570           MOVE WT-FEE TO RPT-TOT-FEE-ED.
006580           WRITE RPT-TOTALS-LINE.
006590*****************************************************************
006600* 990-CLOSE-FILES -- CALLS PYOLGSR WITH CLOSE FIRST SO ITS TWO
006610* FILES GO DOWN CLEAN, THEN CLOSES OUR OWN FIVE.  PYOCFSR AND
006620* PYOCNSR END THE SAME WAY.
006630*****************************************************************
006640       990-CLOSE-FILES.
006650           SET LDG-OP-CLOSE TO TRUE.
006660           CALL 'PYOLGSR' USING WS-LEDGER-CALL-AREA
006670               WS-LEDGER-LINE-TABLE.
006680           CLOSE PAYOUT-REQUEST-FILE CASHFLOW-INPUT-FILE
006690               PAYOUT-SHOP-CONFIG-FILE PAYOUT-MASTER-FILE
006700               PAYOUT-REPORT-FILE.
