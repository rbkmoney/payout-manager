000100*****************************************************************
000110* LDGBAL  --  LEDGER ACCOUNT BALANCE RECORD LAYOUT
000120*   ONE ROW PER ACCOUNT.  KEYED LEDGER-BALANCE-FILE.  STANDS IN
000130*   FOR THE LEDGER SERVICE'S BALANCE QUERY -- HOLD DECREMENTS,
000140*   ROLLBACK RESTORES, SO THE CREATE FLOW'S BALANCE GUARD HAS
000150*   SOMETHING CURRENT TO READ "AS OF THE CLOCK".
000160*-----------------------------------------------------------------
000170* 2009-04-09  RFS   ORIG CODED                            WO-4412
000180*-----------------------------------------------------------------
000190       01  LDB-BALANCE-REC.
000200           05  LDB-ACCOUNT-ID              PIC 9(9).
000210           05  LDB-CURRENT-BALANCE         PIC S9(15)V9(2).
000220           05  LDB-MIN-AVAILABLE-AMOUNT    PIC S9(15)V9(2).
000230           05  FILLER                      PIC X(50).
